000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     MBGADDD.
000400 AUTHOR.         R PARDOSI.
000500 INSTALLATION.   YAYASAN DAPUR BERSAMA - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN.   09/14/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALLED SUBROUTINE - ADDS A NUMBER OF CALENDAR DAYS TO AN
001300*    8-DIGIT YYYYMMDD DATE, CARRYING ACROSS MONTH AND YEAR
001400*    BOUNDARIES AND HONORING LEAP YEARS.  USED BY MBGCODES TO
001500*    COMPUTE THE NEW EXPIRY DATE WHEN AN ACCESS CODE IS EXTENDED
001600*    OR A NEW CODE IS CREATED.
001700*
001800*    LINKAGE:
001900*       01  LK-BASE-DATE      PIC 9(08)       (PASSED, UNCHANGED)
002000*       01  LK-ADD-DAYS       PIC S9(05) COMP  (PASSED, UNCHANGED)
002100*       01  LK-RESULT-DATE    PIC 9(08)       (RETURNED)
002200******************************************************************
002300*    CHANGE LOG
002400******************************************************************
002500*    09-14-91  RPR  INITIAL VERSION - CALLED FROM THE OLD
002600*                   MEMBERSHIP RENEWAL PROGRAM, NOW RETIRED
002700*    03-02-93  RPR  FIXED LEAP-YEAR TEST, 1900 WAS TREATED AS
002800*                   A LEAP YEAR IN ERROR
002900*    11-19-98  SDM  Y2K - WIDENED LK-BASE-DATE/RESULT TO A
003000*                   4-DIGIT CENTURY, CALLERS MUST PASS FULL
003100*                   YYYYMMDD NOW, NOT YYMMDD
003200*    05-06-22  RPR  REPURPOSED FOR BUKUDAPUR MBG ACCESS-CODE
003300*                   EXPIRY EXTENSION, TICKET BDM-0219
003350*    09-19-23  SDM  BDM-0251 - A BAD UPSTREAM FEED ONCE PASSED A
003360*                   00XX CENTURY AND BLEW THE EXPIRY DATE OUT TO
003370*                   1920; NOW FORCES A ZERO OR BLANK CENTURY
003380*                   UP TO 20 BEFORE ANY ARITHMETIC IS DONE
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003820 SPECIAL-NAMES.
003840     CLASS WS-DATE-DIGIT-CLASS IS "0123456789".
003900******************************************************************
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300 01  WS-WORK-DATE.
004400     05  WS-WORK-YEAR             PIC 9(04).
004500     05  WS-WORK-MONTH            PIC 9(02).
004600     05  WS-WORK-DAY              PIC 9(02).
004650     05  FILLER                   PIC X(02) VALUE SPACES.
004700 01  WS-WORK-DATE-RDF REDEFINES WS-WORK-DATE
004800                              PIC 9(08).
004820 01  WS-WORK-YEAR-GRP REDEFINES WS-WORK-YEAR.
004840     05  WS-WORK-CENTURY          PIC 9(02).
004860     05  WS-WORK-CENTURY-YY       PIC 9(02).
004900
005000 01  WS-COUNTERS-AND-SWITCHES.
005100     05  WS-DAY-CTR               PIC S9(05) COMP VALUE ZERO.
005200     05  WS-MONTH-LEN             PIC S9(03) COMP VALUE ZERO.
005250     05  WS-YEAR-QUOTIENT         PIC S9(05) COMP VALUE ZERO.
005300     05  WS-YEAR-REMAINDER        PIC S9(03) COMP VALUE ZERO.
005400     05  WS-LEAP-YEAR-SW          PIC X(01)       VALUE "N".
005500         88  WS-IS-LEAP-YEAR                VALUE "Y".
005600         88  WS-NOT-LEAP-YEAR               VALUE "N".
005650     05  FILLER                   PIC X(01) VALUE SPACE.
005700
005800 01  WS-MONTH-LENGTH-TABLE.
005900     05  FILLER                   PIC 9(02) VALUE 31.
006000     05  FILLER                   PIC 9(02) VALUE 28.
006100     05  FILLER                   PIC 9(02) VALUE 31.
006200     05  FILLER                   PIC 9(02) VALUE 30.
006300     05  FILLER                   PIC 9(02) VALUE 31.
006400     05  FILLER                   PIC 9(02) VALUE 30.
006500     05  FILLER                   PIC 9(02) VALUE 31.
006600     05  FILLER                   PIC 9(02) VALUE 31.
006700     05  FILLER                   PIC 9(02) VALUE 30.
006800     05  FILLER                   PIC 9(02) VALUE 31.
006900     05  FILLER                   PIC 9(02) VALUE 30.
007000     05  FILLER                   PIC 9(02) VALUE 31.
007100 01  WS-MONTH-LENGTH-RDF REDEFINES WS-MONTH-LENGTH-TABLE.
007200     05  WS-MONTH-LEN-TBL         PIC 9(02) OCCURS 12 TIMES.
007300
007400******************************************************************
007500 LINKAGE SECTION.
007600******************************************************************
007700 01  LK-BASE-DATE                 PIC 9(08).
007800 01  LK-ADD-DAYS                  PIC S9(05) COMP.
007900 01  LK-RESULT-DATE               PIC 9(08).
008000
008100******************************************************************
008200 PROCEDURE DIVISION USING LK-BASE-DATE, LK-ADD-DAYS,
008300                          LK-RESULT-DATE.
008400******************************************************************
008500
008600 000-MAINLINE SECTION.
008700
008800     PERFORM 100-ADD-DAYS THRU 100-ADD-DAYS-EXIT.
008900     MOVE WS-WORK-DATE-RDF TO LK-RESULT-DATE.
009000     GOBACK.
009100
009200
009300 100-ADD-DAYS.
009400
009500     MOVE LK-BASE-DATE TO WS-WORK-DATE-RDF.
009520     IF WS-WORK-CENTURY IS LESS THAN 19
009530        OR LK-BASE-DATE IS NOT WS-DATE-DIGIT-CLASS
009540        MOVE 20 TO WS-WORK-CENTURY.
009600     MOVE LK-ADD-DAYS  TO WS-DAY-CTR.
009700     IF WS-DAY-CTR IS GREATER THAN ZERO
009800        PERFORM 110-BUMP-ONE-DAY THRU 110-BUMP-ONE-DAY-EXIT
009900           WS-DAY-CTR TIMES.
010000
010100 100-ADD-DAYS-EXIT.
010200     EXIT.
010300
010400
010500 110-BUMP-ONE-DAY.
010600
010700     PERFORM 120-DAYS-IN-MONTH THRU 120-DAYS-IN-MONTH-EXIT.
010800     ADD 1 TO WS-WORK-DAY.
010900     IF WS-WORK-DAY IS GREATER THAN WS-MONTH-LEN
011000        MOVE 1 TO WS-WORK-DAY
011100        ADD 1 TO WS-WORK-MONTH
011200        IF WS-WORK-MONTH IS GREATER THAN 12
011300           MOVE 1 TO WS-WORK-MONTH
011400           ADD 1 TO WS-WORK-YEAR.
011500
011600 110-BUMP-ONE-DAY-EXIT.
011700     EXIT.
011800
011900
012000 120-DAYS-IN-MONTH.
012100
012200     MOVE WS-MONTH-LEN-TBL (WS-WORK-MONTH) TO WS-MONTH-LEN.
012300     IF WS-WORK-MONTH IS EQUAL TO 2
012400        PERFORM 130-CHECK-LEAP-YEAR THRU 130-CHECK-LEAP-YEAR-EXIT
012500        IF WS-IS-LEAP-YEAR
012600           MOVE 29 TO WS-MONTH-LEN.
012700
012800 120-DAYS-IN-MONTH-EXIT.
012900     EXIT.
013000
013100
013200 130-CHECK-LEAP-YEAR.
013300
013400     MOVE "N" TO WS-LEAP-YEAR-SW.
013500     DIVIDE WS-WORK-YEAR BY 400 GIVING WS-YEAR-QUOTIENT
013600        REMAINDER WS-YEAR-REMAINDER.
013700     IF WS-YEAR-REMAINDER IS EQUAL TO ZERO
013800        MOVE "Y" TO WS-LEAP-YEAR-SW
013900     ELSE
014000        DIVIDE WS-WORK-YEAR BY 100 GIVING WS-YEAR-QUOTIENT
014100           REMAINDER WS-YEAR-REMAINDER
014200        IF WS-YEAR-REMAINDER IS EQUAL TO ZERO
014300           MOVE "N" TO WS-LEAP-YEAR-SW
014400        ELSE
014500           DIVIDE WS-WORK-YEAR BY 4 GIVING WS-YEAR-QUOTIENT
014600              REMAINDER WS-YEAR-REMAINDER
014700           IF WS-YEAR-REMAINDER IS EQUAL TO ZERO
014800              MOVE "Y" TO WS-LEAP-YEAR-SW.
014900
015000 130-CHECK-LEAP-YEAR-EXIT.
015100     EXIT.
015200
015300*    END OF PROGRAM MBGADDD
