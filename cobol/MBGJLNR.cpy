000100******************************************************************
000200*    COPYBOOK:  MBGJLNR                                          *
000300*    JOURNAL LINE RECORD - ONE PER DEBIT OR CREDIT LEG.          *
000400*    ACCOUNT NAME IS DENORMALIZED FROM THE ACCOUNT MASTER AT     *
000500*    POSTING TIME SO THE REPORT BUILDER NEEDS NO MASTER LOOKUP.  *
000600*    FIXED 90-BYTE LINE-SEQUENTIAL RECORD.                       *
000700******************************************************************
000800*    09-21  RPR  ORIGINAL LAYOUT FOR THE DOUBLE-ENTRY JOURNAL    *
000900******************************************************************
001000 01  JOURNAL-LINE-RECORD.
001100     05  JL-ENTRY-ID                  PIC 9(06).
001200     05  JL-ACCOUNT-CODE              PIC X(10).
001300     05  JL-ACCOUNT-NAME              PIC X(40).
001400     05  JL-DEBIT                     PIC S9(09)V99.
001500     05  JL-CREDIT                    PIC S9(09)V99.
001600     05  FILLER                       PIC X(12).
001700******************************************************************
001800*    END OF COPYBOOK MBGJLNR - 90 BYTES                          *
001900******************************************************************
