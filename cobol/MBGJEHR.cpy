000100******************************************************************
000200*    COPYBOOK:  MBGJEHR                                          *
000300*    JOURNAL ENTRY HEADER RECORD - ONE PER POSTED ENTRY.         *
000400*    WRITTEN BY MBGPOST, READ BY MBGRPTS FOR THE REGISTER.       *
000500*    FIXED 80-BYTE LINE-SEQUENTIAL RECORD, JE-ID ASSIGNED        *
000600*    SEQUENTIALLY FROM 1 AT POSTING TIME.                        *
000700******************************************************************
000800*    09-21  RPR  ORIGINAL LAYOUT FOR THE DOUBLE-ENTRY JOURNAL    *
000900******************************************************************
001000 01  JOURNAL-ENTRY-HDR-RECORD.
001100     05  JE-ID                        PIC 9(06).
001200     05  JE-DATE                      PIC 9(08).
001300     05  JE-SOURCE                    PIC X(10).
001400         88  JE-SOURCE-CASH                   VALUE "CASH      ".
001500         88  JE-SOURCE-PURCHASE               VALUE "PURCHASE  ".
001600         88  JE-SOURCE-AP-PAY                 VALUE "AP-PAY    ".
001700         88  JE-SOURCE-SALES                  VALUE "SALES     ".
001800         88  JE-SOURCE-AR-PAY                 VALUE "AR-PAY    ".
001900         88  JE-SOURCE-USAGE                  VALUE "USAGE     ".
002000     05  JE-SOURCE-ID                 PIC 9(06).
002100     05  JE-MEMO                      PIC X(40).
002200     05  FILLER                       PIC X(10).
002300******************************************************************
002400*    END OF COPYBOOK MBGJEHR - 80 BYTES                          *
002500******************************************************************
