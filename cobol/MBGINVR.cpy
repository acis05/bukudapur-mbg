000100******************************************************************
000200*    COPYBOOK:  MBGINVR                                          *
000300*    SALES INVOICE MASTER RECORD - RECEIVABLES SETTLEMENT.       *
000400*    FIXED 141-BYTE LINE-SEQUENTIAL RECORD, SORTED BY INV-ID.    *
000500******************************************************************
000600*    08-21  RPR  ORIGINAL LAYOUT FOR INVOICE/PAYMENT TRACKING    *
000700*    10-21  RPR  ADDED INV-STATUS DOMAIN UNPAID/PARTIAL/PAID     *
000800******************************************************************
000900 01  SALES-INVOICE-RECORD.
001000     05  INV-ID                       PIC 9(06).
001100     05  INV-NO                       PIC X(20).
001200     05  INV-DATE                     PIC 9(08).
001300     05  INV-CUSTOMER                 PIC X(40).
001400     05  INV-AR-ACCT                  PIC X(10).
001500     05  INV-REV-ACCT                 PIC X(10).
001600     05  INV-TOTAL                    PIC S9(09)V99.
001700     05  INV-PAID                     PIC S9(09)V99.
001800     05  INV-STATUS                   PIC X(08).
001900         88  INV-STATUS-UNPAID                VALUE "UNPAID  ".
002000         88  INV-STATUS-PARTIAL               VALUE "PARTIAL ".
002100         88  INV-STATUS-PAID                  VALUE "PAID    ".
002200     05  FILLER                       PIC X(17).
002300******************************************************************
002400*    END OF COPYBOOK MBGINVR - 141 BYTES                         *
002500******************************************************************
