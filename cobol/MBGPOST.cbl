000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     MBGPOST.
000400 AUTHOR.         R PARDOSI.
000500 INSTALLATION.   YAYASAN DAPUR BERSAMA - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN.   01/15/93.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    BUKUDAPUR MBG - JOURNAL POSTING ENGINE
001300*
001400*    READS THE DAY'S TRANSACTION FILE (CASH, PURCHASE, SUPPLIER
001500*    PAYMENT, SALES INVOICE, CUSTOMER PAYMENT, STOCK USAGE) AND
001600*    TURNS EACH RECORD INTO A BALANCED TWO-LINE JOURNAL ENTRY.
001700*    CARRIES THE PERPETUAL INVENTORY MOVING-AVERAGE COST AND THE
001800*    RECEIVABLES PAID/STATUS BOOKKEEPING INLINE, SINCE BOTH ARE
001900*    DRIVEN OFF THE SAME TRANSACTION STREAM AS THE POSTING.
002000*
002100*    THE CHART OF ACCOUNTS, ITEM MASTER AND INVOICE MASTER ARE
002200*    ALL SMALL REFERENCE FILES, SORTED ASCENDING ON THEIR KEY, SO
002300*    THEY ARE LOADED WHOLE INTO TABLES AND SEARCHED WITH SEARCH
002400*    ALL RATHER THAN KEPT AS INDEXED/VSAM FILES.
002500*
002600*    INPUT  FILE  -  ACCTIN     (CHART OF ACCOUNTS, REFERENCE ONLY)
002700*    INPUT  FILE  -  ITEMIN     (OLD ITEM MASTER)
002800*    OUTPUT FILE  -  ITEMOUT    (NEW ITEM MASTER)
002900*    INPUT  FILE  -  INVIN      (OLD INVOICE MASTER)
003000*    OUTPUT FILE  -  INVOUT     (NEW INVOICE MASTER)
003100*    INPUT  FILE  -  TRNIN      (DAY'S TRANSACTIONS, DATE ORDER)
003200*    OUTPUT FILE  -  JEHDROUT   (POSTED JOURNAL ENTRY HEADERS)
003300*    OUTPUT FILE  -  JLINEOUT   (POSTED JOURNAL LINES)
003400*    OUTPUT FILE  -  POSTRPT    (STOCK STATUS / CONTROL REPORT)
003500*    OUTPUT FILE  -  POSTERR    (REJECTED TRANSACTIONS)
003600******************************************************************
003700*    CHANGE LOG
003800******************************************************************
003900*    01-15-93  RPR  INITIAL VERSION - CASH AND PURCHASE TYPES ONLY
004000*    07-02-94  RPR  ADDED APMT (SUPPLIER PAYMENT) POSTING
004100*    11-24-98  SDM  Y2K - TRN-DATE/JE-DATE WIDENED TO 4-DIGIT
004200*                   CENTURY, SAME CUTOVER AS MBGADDD
004300*    08-19-21  RPR  ADDED SINV/ARPM FOR RECEIVABLES PER REQ
004400*                   BDM-0102, INVOICE MASTER NOW MAINTAINED HERE
004500*    12-08-22  SDM  ADDED USAG FOR KITCHEN STOCK CONSUMPTION AND
004600*                   THE MOVING-AVERAGE COST RECOMPUTE ON PURC
004700*    05-11-22  RPR  CUTOVER TO BUKUDAPUR MBG NAMING, TICKET
004800*                   BDM-0219, REBUILT ACCOUNT/ITEM LOOKUPS AS
004900*                   IN-MEMORY TABLES (SEARCH ALL) OFF VSAM
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT ACCOUNTS-IN    ASSIGN TO ACCTIN
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-ACCTIN-STATUS.
006400
006500     SELECT ITEMS-IN       ASSIGN TO ITEMIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-ITEMIN-STATUS.
006800
006900     SELECT ITEMS-OUT      ASSIGN TO ITEMOUT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-ITEMOUT-STATUS.
007200
007300     SELECT INVOICES-IN    ASSIGN TO INVIN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-INVIN-STATUS.
007600
007700     SELECT INVOICES-OUT   ASSIGN TO INVOUT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-INVOUT-STATUS.
008000
008100     SELECT TRANSACTIONS-IN ASSIGN TO TRNIN
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-TRNIN-STATUS.
008400
008500     SELECT JOURNAL-HDR-OUT ASSIGN TO JEHDROUT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-JEHDR-STATUS.
008800
008900     SELECT JOURNAL-LINES-OUT ASSIGN TO JLINEOUT
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-JLINE-STATUS.
009200
009300     SELECT REPORT-FILE    ASSIGN TO POSTRPT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-REPORT-STATUS.
009600
009700     SELECT ERROR-FILE     ASSIGN TO POSTERR
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-ERRFILE-STATUS.
010000
010100******************************************************************
010200 DATA DIVISION.
010300 FILE SECTION.
010400
010500 FD  ACCOUNTS-IN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 71 CHARACTERS.
010900     COPY MBGACCR.
011000
011100 FD  ITEMS-IN
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 88 CHARACTERS.
011500     COPY MBGITMR.
011600
011700 FD  ITEMS-OUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 88 CHARACTERS.
012100 01  ITM-OUT-RECORD               PIC X(88).
012200
012300 FD  INVOICES-IN
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 141 CHARACTERS.
012700     COPY MBGINVR.
012800
012900 FD  INVOICES-OUT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 141 CHARACTERS.
013300 01  INV-OUT-RECORD               PIC X(141).
013400
013500 FD  TRANSACTIONS-IN
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 141 CHARACTERS.
013900     COPY MBGTRNR.
014000
014100 FD  JOURNAL-HDR-OUT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 80 CHARACTERS.
014500     COPY MBGJEHR.
014600
014700 FD  JOURNAL-LINES-OUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 90 CHARACTERS.
015100     COPY MBGJLNR.
015200
015300 FD  REPORT-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 132 CHARACTERS.
015700 01  REPORT-RECORD                PIC X(132).
015800
015900 FD  ERROR-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 132 CHARACTERS.
016300 01  ERROR-RECORD                 PIC X(132).
016400
016500******************************************************************
016600 WORKING-STORAGE SECTION.
016700******************************************************************
016800
016900 01  FLAGS-AND-SWITCHES.
017000     05  WS-EOF-TRANS-SW          PIC X(3)  VALUE "NO ".
017100         88  EOF-TRANSACTIONS               VALUE "YES".
017200     05  WS-ACCT-FOUND-SW         PIC X(3)  VALUE SPACES.
017300         88  ACCOUNT-FOUND                  VALUE "YES".
017400     05  WS-ITEM-FOUND-SW         PIC X(3)  VALUE SPACES.
017500         88  ITEM-FOUND                     VALUE "YES".
017600     05  WS-INVOICE-FOUND-SW      PIC X(3)  VALUE SPACES.
017700         88  INVOICE-FOUND                  VALUE "YES".
017800     05  WS-REJECT-SW             PIC X(3)  VALUE "NO ".
017900         88  TRANSACTION-REJECTED            VALUE "YES".
018000     05  WS-TABLE-FULL-SW         PIC X(3)  VALUE "NO ".
018100         88  ACCOUNT-TABLE-FULL              VALUE "YES".
018200         88  ITEM-TABLE-FULL                 VALUE "YES".
018300         88  INVOICE-TABLE-FULL               VALUE "YES".
018400     05  FILLER                   PIC X(3)  VALUE SPACES.
018500
018600 01  WS-FILE-STATUS-CODES.
018700     05  WS-ACCTIN-STATUS         PIC X(02) VALUE SPACES.
018800     05  WS-ITEMIN-STATUS         PIC X(02) VALUE SPACES.
018900         88  ITEMIN-AT-EOF                  VALUE "10".
019000     05  WS-ITEMOUT-STATUS        PIC X(02) VALUE SPACES.
019100     05  WS-INVIN-STATUS          PIC X(02) VALUE SPACES.
019200         88  INVIN-AT-EOF                   VALUE "10".
019300     05  WS-INVOUT-STATUS         PIC X(02) VALUE SPACES.
019400     05  WS-TRNIN-STATUS          PIC X(02) VALUE SPACES.
019500         88  TRNIN-AT-EOF                   VALUE "10".
019600     05  WS-JEHDR-STATUS          PIC X(02) VALUE SPACES.
019700     05  WS-JLINE-STATUS          PIC X(02) VALUE SPACES.
019800     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
019900     05  WS-ERRFILE-STATUS        PIC X(02) VALUE SPACES.
020000     05  FILLER                   PIC X(02) VALUE SPACES.
020100
020200 01  WS-REPORT-CONTROLS.
020300     05  WS-PAGE-COUNT            PIC S9(3) COMP VALUE ZERO.
020400     05  WS-LINES-USED            PIC S9(3) COMP VALUE ZERO.
020500     05  WS-LINES-PER-PAGE        PIC S9(3) COMP VALUE +55.
020600     05  FILLER                   PIC X(01) VALUE SPACES.
020700
020800 01  WS-ACCUMULATORS.
020900     05  WS-TRANS-READ-CTR        PIC 9(5)  COMP VALUE ZERO.
021000     05  WS-ENTRIES-POSTED-CTR    PIC 9(5)  COMP VALUE ZERO.
021100     05  WS-TRANS-REJECT-CTR      PIC 9(5)  COMP VALUE ZERO.
021200     05  WS-DEBIT-TOTAL           PIC S9(9)V99 VALUE ZERO.
021300     05  WS-CREDIT-TOTAL          PIC S9(9)V99 VALUE ZERO.
021400     05  FILLER                   PIC X(01) VALUE SPACES.
021500
021600 77  WS-MAX-ACCOUNTS              PIC S9(5) COMP VALUE +500.
021700 77  WS-ACCOUNT-COUNT             PIC S9(5) COMP VALUE ZERO.
021800 77  WS-MAX-ITEMS                 PIC S9(5) COMP VALUE +1000.
021900 77  WS-ITEM-COUNT                PIC S9(5) COMP VALUE ZERO.
022000 77  WS-MAX-INVOICES              PIC S9(5) COMP VALUE +2000.
022100 77  WS-INVOICE-COUNT             PIC S9(5) COMP VALUE ZERO.
022200 77  WS-NEXT-JE-ID                PIC S9(06) COMP VALUE 1.
022210 77  WS-LOOKUP-ACCT-CODE          PIC X(10) VALUE SPACES.
022220 77  WS-REJECT-REASON             PIC X(60) VALUE SPACES.
022300
022400******************************************************************
022500*    CHART OF ACCOUNTS TABLE - LOADED ASCENDING ACC-CODE,
022600*    SEARCHED WITH SEARCH ALL (BINARY SEARCH).
022700******************************************************************
022800 01  WS-ACCOUNT-TABLE.
022900     05  WS-ACCT-ENTRY OCCURS 500 TIMES
023000                       ASCENDING KEY IS WS-TBL-ACC-CODE
023100                       INDEXED BY ACCT-IDX.
023200         10  WS-TBL-ACC-CODE          PIC X(10).
023300         10  WS-TBL-ACC-NAME          PIC X(40).
023400         10  WS-TBL-ACC-TYPE          PIC X(20).
023500         10  WS-TBL-ACC-ACTIVE        PIC X(01).
023550             88  ACC-TBL-IS-ACTIVE            VALUE "Y".
023600         10  FILLER                   PIC X(05).
023700
023800 01  WS-ACCOUNT-TABLE-RDF REDEFINES WS-ACCOUNT-TABLE.
023900     05  WS-ACCOUNT-TABLE-ALL        PIC X(38000).
024000
024100******************************************************************
024200*    ITEM MASTER TABLE - LOADED ASCENDING ITM-ID, SEARCH ALL.
024300******************************************************************
024400 01  WS-ITEM-TABLE.
024500     05  WS-ITEM-ENTRY OCCURS 1000 TIMES
024600                       ASCENDING KEY IS WS-TBL-ITM-ID
024700                       INDEXED BY ITEM-IDX.
024800         10  WS-TBL-ITM-ID            PIC 9(06).
024900         10  WS-TBL-ITM-NAME          PIC X(40).
025000         10  WS-TBL-ITM-UNIT          PIC X(10).
025100         10  WS-TBL-ITM-MIN-STOCK     PIC S9(07)V999.
025200         10  WS-TBL-ITM-STOCK-QTY     PIC S9(07)V999.
025300         10  WS-TBL-ITM-AVG-COST      PIC S9(09)V99.
025400         10  FILLER                   PIC X(05).
025500
025600 01  WS-ITEM-TABLE-RDF REDEFINES WS-ITEM-TABLE.
025700     05  WS-ITEM-TABLE-ALL           PIC X(92000).
025800
025900******************************************************************
026000*    INVOICE MASTER TABLE - LOADED ASCENDING INV-ID, SEARCH ALL.
026100******************************************************************
026200 01  WS-INVOICE-TABLE.
026300     05  WS-INV-ENTRY OCCURS 2000 TIMES
026400                      ASCENDING KEY IS WS-TBL-INV-ID
026500                      INDEXED BY INV-IDX.
026600         10  WS-TBL-INV-ID            PIC 9(06).
026700         10  WS-TBL-INV-NO            PIC X(20).
026800         10  WS-TBL-INV-DATE          PIC 9(08).
026900         10  WS-TBL-INV-CUSTOMER      PIC X(40).
027000         10  WS-TBL-INV-AR-ACCT       PIC X(10).
027100         10  WS-TBL-INV-REV-ACCT      PIC X(10).
027200         10  WS-TBL-INV-TOTAL         PIC S9(09)V99.
027300         10  WS-TBL-INV-PAID          PIC S9(09)V99.
027400         10  WS-TBL-INV-STATUS        PIC X(08).
027500         10  FILLER                   PIC X(17).
027600
027700 01  WS-INVOICE-TABLE-RDF REDEFINES WS-INVOICE-TABLE.
027800     05  WS-INVOICE-TABLE-ALL        PIC X(282000).
027900
028000******************************************************************
028100*    POSTING WORK AREAS - BUILT BY THE PER-TYPE BUILD PARAGRAPHS,
028200*    CONSUMED BY 700-POST-ENTRY.
028300******************************************************************
028400 01  WS-ENTRY-WORK-AREA.
028500     05  WS-DR-ACCOUNT            PIC X(10).
028600     05  WS-CR-ACCOUNT            PIC X(10).
028700     05  WS-LINE-DEBIT            PIC S9(09)V99.
028800     05  WS-LINE-CREDIT           PIC S9(09)V99.
028900     05  WS-ENTRY-SOURCE          PIC X(10).
029200     05  FILLER                   PIC X(02) VALUE SPACES.
029300
029400 77  WS-EXPECTED-AMOUNT           PIC S9(09)V99 VALUE ZERO.
029500 77  WS-USAGE-COST                PIC S9(09)V99 VALUE ZERO.
029600 77  WS-NEW-AVG-COST              PIC S9(09)V99 VALUE ZERO.
029700 77  WS-OLD-EXTENDED-VALUE        PIC S9(11)V99 VALUE ZERO.
029800 77  WS-NEW-PURCHASE-VALUE        PIC S9(11)V99 VALUE ZERO.
029900 77  WS-DR-NAME                   PIC X(40) VALUE SPACES.
030000 77  WS-CR-NAME                   PIC X(40) VALUE SPACES.
030100
030200 01  WS-REPORT-TITLE.
030300     05  FILLER                   PIC X(20) VALUE "BUKUDAPUR MBG".
030400     05  FILLER                   PIC X(30)
030500                 VALUE "JOURNAL POSTING CONTROL REPORT".
030600     05  FILLER                   PIC X(82) VALUE SPACES.
030700
030800 01  WS-STOCK-TITLE.
030900     05  FILLER                   PIC X(20) VALUE "BUKUDAPUR MBG".
031000     05  FILLER                   PIC X(20) VALUE "STOCK STATUS REPORT".
031100     05  FILLER                   PIC X(92) VALUE SPACES.
031200
031300 01  RPT-STOCK-HEADER.
031400     05  FILLER                   PIC X(08) VALUE "ITEM ID".
031500     05  FILLER                   PIC X(04) VALUE SPACES.
031600     05  FILLER                   PIC X(20) VALUE "NAME".
031700     05  FILLER                   PIC X(06) VALUE "UNIT".
031800     05  FILLER                   PIC X(04) VALUE SPACES.
031900     05  FILLER                   PIC X(09) VALUE "ON-HAND".
032000     05  FILLER                   PIC X(12) VALUE "AVG COST".
032100     05  FILLER                   PIC X(14) VALUE "STOCK VALUE".
032200     05  FILLER                   PIC X(09) VALUE "MIN STK".
032300     05  FILLER                   PIC X(04) VALUE "FLAG".
032400     05  FILLER                   PIC X(42) VALUE SPACES.
032500
032600 01  RPT-STOCK-DETAIL.
032700     05  RPT-STK-ID-O             PIC 9(06).
032800     05  FILLER                   PIC X(04) VALUE SPACES.
032900     05  RPT-STK-NAME-O           PIC X(20).
033000     05  RPT-STK-UNIT-O           PIC X(10).
033100     05  RPT-STK-QTY-O            PIC Z,ZZZ,ZZ9.999.
033200     05  FILLER                   PIC X(02) VALUE SPACES.
033300     05  RPT-STK-COST-O           PIC Z,ZZZ,ZZ9.99.
033400     05  FILLER                   PIC X(02) VALUE SPACES.
033500     05  RPT-STK-VALUE-O          PIC Z,ZZZ,ZZZ,ZZ9.99.
033600     05  FILLER                   PIC X(02) VALUE SPACES.
033700     05  RPT-STK-MIN-O            PIC Z,ZZZ,ZZ9.999.
033800     05  FILLER                   PIC X(02) VALUE SPACES.
033900     05  RPT-STK-FLAG-O           PIC X(03).
034000     05  FILLER                   PIC X(09) VALUE SPACES.
034100
034500 01  RPT-CONTROL-TOTALS.
034600     05  FILLER                   PIC X(20) VALUE "CONTROL TOTALS".
034700     05  FILLER                   PIC X(112) VALUE SPACES.
034800
034900 01  RPT-CONTROL-LINE.
035000     05  RPT-CTL-LABEL            PIC X(30).
035100     05  RPT-CTL-VALUE            PIC ZZZ,ZZ9.
035200     05  FILLER                   PIC X(95) VALUE SPACES.
035300
035400 01  RPT-CONTROL-AMOUNT-LINE.
035500     05  RPT-AMT-LABEL            PIC X(30).
035600     05  RPT-AMT-VALUE            PIC Z,ZZZ,ZZZ,ZZ9.99.
035700     05  FILLER                   PIC X(86) VALUE SPACES.
035800
035900 01  ERR-DETAIL-LINE.
036000     05  ERR-TYPE-O               PIC X(04).
036100     05  FILLER                   PIC X(02) VALUE SPACES.
036200     05  ERR-REF-O                PIC 9(06).
036300     05  FILLER                   PIC X(02) VALUE SPACES.
036400     05  ERR-REASON-O             PIC X(60).
036500     05  FILLER                   PIC X(58) VALUE SPACES.
036600
036700******************************************************************
036800 PROCEDURE DIVISION.
036900******************************************************************
037000
037100 000-MAINLINE SECTION.
037200
037300     PERFORM 005-HOUSEKEEPING THRU 005-HOUSEKEEPING-EXIT.
037400     PERFORM 100-LOAD-ACCOUNTS THRU 100-LOAD-ACCOUNTS-EXIT.
037500     PERFORM 110-LOAD-ITEMS THRU 110-LOAD-ITEMS-EXIT.
037600     PERFORM 120-LOAD-INVOICES THRU 120-LOAD-INVOICES-EXIT.
037700     PERFORM 200-PROCESS-TRANSACTIONS THRU
037800                                  200-PROCESS-TRANSACTIONS-EXIT
037900        UNTIL EOF-TRANSACTIONS.
038000     PERFORM 950-WRITE-STOCK-STATUS THRU 950-WRITE-STOCK-STATUS-EXIT.
038100     PERFORM 900-WRITE-CONTROL-REPORT THRU
038200                                  900-WRITE-CONTROL-REPORT-EXIT.
038300     PERFORM 960-REWRITE-INVOICES THRU 960-REWRITE-INVOICES-EXIT.
038400     PERFORM 965-REWRITE-ITEMS THRU 965-REWRITE-ITEMS-EXIT.
038500     PERFORM 990-CLOSE-FILES THRU 990-CLOSE-FILES-EXIT.
038600     MOVE ZERO TO RETURN-CODE.
038700     GOBACK.
038800
038900
039000 005-HOUSEKEEPING.
039100
039200     MOVE SPACES TO WS-ACCOUNT-TABLE-ALL.
039300     MOVE SPACES TO WS-ITEM-TABLE-ALL.
039400     MOVE SPACES TO WS-INVOICE-TABLE-ALL.
039500     OPEN INPUT  ACCOUNTS-IN
039600          INPUT  ITEMS-IN
039700          OUTPUT ITEMS-OUT
039800          INPUT  INVOICES-IN
039900          OUTPUT INVOICES-OUT
040000          INPUT  TRANSACTIONS-IN
040100          OUTPUT JOURNAL-HDR-OUT
040200          OUTPUT JOURNAL-LINES-OUT
040300          OUTPUT REPORT-FILE
040400          OUTPUT ERROR-FILE.
040500
040600 005-HOUSEKEEPING-EXIT.
040700     EXIT.
040800
040900
041000 100-LOAD-ACCOUNTS.
041100
041200     SET ACCT-IDX TO 1.
041300     PERFORM 105-LOAD-ONE-ACCOUNT THRU 105-LOAD-ONE-ACCOUNT-EXIT
041400        UNTIL WS-ACCTIN-STATUS IS EQUAL TO "10"
041500           OR ACCOUNT-TABLE-FULL.
041600
041700 100-LOAD-ACCOUNTS-EXIT.
041800     EXIT.
041900
042000
042100 105-LOAD-ONE-ACCOUNT.
042200
042300     READ ACCOUNTS-IN
042400        AT END
042500           MOVE "10" TO WS-ACCTIN-STATUS
042600        NOT AT END
042700           MOVE ACC-CODE   TO WS-TBL-ACC-CODE (ACCT-IDX)
042800           MOVE ACC-NAME   TO WS-TBL-ACC-NAME (ACCT-IDX)
042900           MOVE ACC-TYPE   TO WS-TBL-ACC-TYPE (ACCT-IDX)
043000           MOVE ACC-ACTIVE TO WS-TBL-ACC-ACTIVE (ACCT-IDX)
043100           SET WS-ACCOUNT-COUNT TO ACCT-IDX
043200           SET ACCT-IDX UP BY 1
043300           IF ACCT-IDX IS GREATER THAN WS-MAX-ACCOUNTS
043400              MOVE "YES" TO WS-TABLE-FULL-SW.
043500
043600 105-LOAD-ONE-ACCOUNT-EXIT.
043700     EXIT.
043800
043900
044000 110-LOAD-ITEMS.
044100
044200     SET ITEM-IDX TO 1.
044300     PERFORM 115-LOAD-ONE-ITEM THRU 115-LOAD-ONE-ITEM-EXIT
044400        UNTIL ITEMIN-AT-EOF OR ITEM-TABLE-FULL.
044500
044600 110-LOAD-ITEMS-EXIT.
044700     EXIT.
044800
044900
045000 115-LOAD-ONE-ITEM.
045100
045200     READ ITEMS-IN
045300        AT END
045400           CONTINUE
045500        NOT AT END
045600           MOVE ITM-ID         TO WS-TBL-ITM-ID (ITEM-IDX)
045700           MOVE ITM-NAME       TO WS-TBL-ITM-NAME (ITEM-IDX)
045800           MOVE ITM-UNIT       TO WS-TBL-ITM-UNIT (ITEM-IDX)
045900           MOVE ITM-MIN-STOCK  TO WS-TBL-ITM-MIN-STOCK (ITEM-IDX)
046000           MOVE ITM-STOCK-QTY  TO WS-TBL-ITM-STOCK-QTY (ITEM-IDX)
046100           MOVE ITM-AVG-COST   TO WS-TBL-ITM-AVG-COST (ITEM-IDX)
046200           SET WS-ITEM-COUNT TO ITEM-IDX
046300           SET ITEM-IDX UP BY 1
046400           IF ITEM-IDX IS GREATER THAN WS-MAX-ITEMS
046500              MOVE "YES" TO WS-TABLE-FULL-SW.
046600
046700 115-LOAD-ONE-ITEM-EXIT.
046800     EXIT.
046900
047000
047100 120-LOAD-INVOICES.
047200
047300     SET INV-IDX TO 1.
047400     PERFORM 125-LOAD-ONE-INVOICE THRU 125-LOAD-ONE-INVOICE-EXIT
047500        UNTIL INVIN-AT-EOF OR INVOICE-TABLE-FULL.
047600
047700 120-LOAD-INVOICES-EXIT.
047800     EXIT.
047900
048000
048100 125-LOAD-ONE-INVOICE.
048200
048300     READ INVOICES-IN
048400        AT END
048500           CONTINUE
048600        NOT AT END
048700           MOVE INV-ID       TO WS-TBL-INV-ID (INV-IDX)
048800           MOVE INV-NO       TO WS-TBL-INV-NO (INV-IDX)
048900           MOVE INV-DATE     TO WS-TBL-INV-DATE (INV-IDX)
049000           MOVE INV-CUSTOMER TO WS-TBL-INV-CUSTOMER (INV-IDX)
049100           MOVE INV-AR-ACCT  TO WS-TBL-INV-AR-ACCT (INV-IDX)
049200           MOVE INV-REV-ACCT TO WS-TBL-INV-REV-ACCT (INV-IDX)
049300           MOVE INV-TOTAL    TO WS-TBL-INV-TOTAL (INV-IDX)
049400           MOVE INV-PAID     TO WS-TBL-INV-PAID (INV-IDX)
049500           MOVE INV-STATUS   TO WS-TBL-INV-STATUS (INV-IDX)
049600           SET WS-INVOICE-COUNT TO INV-IDX
049700           SET INV-IDX UP BY 1
049800           IF INV-IDX IS GREATER THAN WS-MAX-INVOICES
049900              MOVE "YES" TO WS-TABLE-FULL-SW.
050000
050100 125-LOAD-ONE-INVOICE-EXIT.
050200     EXIT.
050300
050400
050500 200-PROCESS-TRANSACTIONS.
050600
050700     READ TRANSACTIONS-IN
050800        AT END
050900           MOVE "YES" TO WS-EOF-TRANS-SW
051000        NOT AT END
051100           ADD 1 TO WS-TRANS-READ-CTR
051200           MOVE "NO " TO WS-REJECT-SW
051300           MOVE SPACES TO WS-ENTRY-WORK-AREA
051400           EVALUATE TRUE
051500              WHEN TRN-IS-CASH
051600                 PERFORM 210-BUILD-CASH-ENTRY THRU
051700                                         210-BUILD-CASH-ENTRY-EXIT
051800              WHEN TRN-IS-PURCHASE
051900                 PERFORM 220-BUILD-PURC-ENTRY THRU
052000                                         220-BUILD-PURC-ENTRY-EXIT
052100              WHEN TRN-IS-AP-PAYMENT
052200                 PERFORM 230-BUILD-APMT-ENTRY THRU
052300                                         230-BUILD-APMT-ENTRY-EXIT
052400              WHEN TRN-IS-SALES-INVOICE
052500                 PERFORM 240-BUILD-SINV-ENTRY THRU
052600                                         240-BUILD-SINV-ENTRY-EXIT
052700              WHEN TRN-IS-AR-PAYMENT
052800                 PERFORM 250-BUILD-ARPM-ENTRY THRU
052900                                         250-BUILD-ARPM-ENTRY-EXIT
053000              WHEN TRN-IS-USAGE
053100                 PERFORM 260-BUILD-USAG-ENTRY THRU
053200                                         260-BUILD-USAG-ENTRY-EXIT
053300              WHEN OTHER
053400                 MOVE "UNKNOWN TRANSACTION TYPE" TO WS-REJECT-REASON
053500                 PERFORM 750-REJECT-TRANSACTION THRU
053600                                         750-REJECT-TRANSACTION-EXIT
053700           END-EVALUATE
053800           IF NOT TRANSACTION-REJECTED
053900              PERFORM 700-POST-ENTRY THRU 700-POST-ENTRY-EXIT
054000           END-IF.
054100
054200 200-PROCESS-TRANSACTIONS-EXIT.
054300     EXIT.
054400
054500
054600 210-BUILD-CASH-ENTRY.
054700
054800     IF TRN-AMOUNT IS NOT GREATER THAN ZERO
054900        MOVE "CASH AMOUNT NOT POSITIVE" TO WS-REJECT-REASON
055000        PERFORM 750-REJECT-TRANSACTION THRU
055100                                    750-REJECT-TRANSACTION-EXIT
055200     ELSE
055300        IF TRN-DIRECTION-IN
055400           MOVE TRN-ACCT-1 TO WS-DR-ACCOUNT
055500           MOVE TRN-ACCT-2 TO WS-CR-ACCOUNT
055600        ELSE
055700           MOVE TRN-ACCT-2 TO WS-DR-ACCOUNT
055800           MOVE TRN-ACCT-1 TO WS-CR-ACCOUNT
055900        END-IF
056000        MOVE TRN-AMOUNT TO WS-LINE-DEBIT
056100        MOVE TRN-AMOUNT TO WS-LINE-CREDIT
056200        MOVE "CASH      " TO WS-ENTRY-SOURCE
056300     END-IF.
056400
056500 210-BUILD-CASH-ENTRY-EXIT.
056600     EXIT.
056700
056800
056900 220-BUILD-PURC-ENTRY.
057000
057100     COMPUTE WS-EXPECTED-AMOUNT ROUNDED = TRN-QTY * TRN-PRICE.
057200     IF TRN-AMOUNT IS NOT GREATER THAN ZERO
057300        MOVE "PURCHASE AMOUNT NOT POSITIVE" TO WS-REJECT-REASON
057400        PERFORM 750-REJECT-TRANSACTION THRU
057500                                    750-REJECT-TRANSACTION-EXIT
057600     ELSE
057700        IF TRN-AMOUNT IS NOT EQUAL TO WS-EXPECTED-AMOUNT
057800           MOVE "PURCHASE AMOUNT NOT QTY TIMES PRICE"
057900                                       TO WS-REJECT-REASON
058000           PERFORM 750-REJECT-TRANSACTION THRU
058100                                    750-REJECT-TRANSACTION-EXIT
058200        ELSE
058300           MOVE "1210      " TO WS-DR-ACCOUNT
058400           IF TRN-PAID-AT-PURCHASE
058500              MOVE TRN-ACCT-1 TO WS-CR-ACCOUNT
058600           ELSE
058700              MOVE "2010      " TO WS-CR-ACCOUNT
058800           END-IF
058900           MOVE TRN-AMOUNT TO WS-LINE-DEBIT
059000           MOVE TRN-AMOUNT TO WS-LINE-CREDIT
059100           MOVE "PURCHASE  " TO WS-ENTRY-SOURCE
059200           IF NOT TRANSACTION-REJECTED
059300              PERFORM 320-COST-PURCHASE THRU 320-COST-PURCHASE-EXIT
059400           END-IF
059500        END-IF
059600     END-IF.
059700
059800 220-BUILD-PURC-ENTRY-EXIT.
059900     EXIT.
060000
060100
060200 230-BUILD-APMT-ENTRY.
060300
060400     IF TRN-AMOUNT IS NOT GREATER THAN ZERO
060500        MOVE "PAYMENT AMOUNT NOT POSITIVE" TO WS-REJECT-REASON
060600        PERFORM 750-REJECT-TRANSACTION THRU
060700                                    750-REJECT-TRANSACTION-EXIT
060800     ELSE
060900        MOVE "2010      " TO WS-DR-ACCOUNT
061000        MOVE TRN-ACCT-1   TO WS-CR-ACCOUNT
061100        MOVE TRN-AMOUNT   TO WS-LINE-DEBIT
061200        MOVE TRN-AMOUNT   TO WS-LINE-CREDIT
061300        MOVE "AP-PAY    " TO WS-ENTRY-SOURCE
061400     END-IF.
061500
061600 230-BUILD-APMT-ENTRY-EXIT.
061700     EXIT.
061800
061900
062000 240-BUILD-SINV-ENTRY.
062100
062200     IF TRN-AMOUNT IS NOT GREATER THAN ZERO
062300        MOVE "INVOICE AMOUNT NOT POSITIVE" TO WS-REJECT-REASON
062400        PERFORM 750-REJECT-TRANSACTION THRU
062500                                    750-REJECT-TRANSACTION-EXIT
062600     ELSE
062700        MOVE TRN-ACCT-1 TO WS-DR-ACCOUNT
062800        MOVE TRN-ACCT-2 TO WS-CR-ACCOUNT
062900        MOVE TRN-AMOUNT TO WS-LINE-DEBIT
063000        MOVE TRN-AMOUNT TO WS-LINE-CREDIT
063100        MOVE "SALES     " TO WS-ENTRY-SOURCE
063200        IF NOT TRANSACTION-REJECTED
063300           PERFORM 245-CREATE-INVOICE THRU 245-CREATE-INVOICE-EXIT
063400        END-IF
063500     END-IF.
063600
063700 240-BUILD-SINV-ENTRY-EXIT.
063800     EXIT.
063900
064000
064100 245-CREATE-INVOICE.
064200
064300     IF WS-INVOICE-COUNT IS LESS THAN WS-MAX-INVOICES
064400        SET INV-IDX TO WS-INVOICE-COUNT
064500        SET INV-IDX UP BY 1
064600        MOVE TRN-REF-ID   TO WS-TBL-INV-ID (INV-IDX)
064700        MOVE SPACES       TO WS-TBL-INV-NO (INV-IDX)
064800        MOVE TRN-DATE     TO WS-TBL-INV-DATE (INV-IDX)
064900        MOVE SPACES       TO WS-TBL-INV-CUSTOMER (INV-IDX)
065000        MOVE TRN-ACCT-1   TO WS-TBL-INV-AR-ACCT (INV-IDX)
065100        MOVE TRN-ACCT-2   TO WS-TBL-INV-REV-ACCT (INV-IDX)
065200        MOVE TRN-AMOUNT   TO WS-TBL-INV-TOTAL (INV-IDX)
065300        MOVE ZERO         TO WS-TBL-INV-PAID (INV-IDX)
065400        MOVE "UNPAID  "   TO WS-TBL-INV-STATUS (INV-IDX)
065500        SET WS-INVOICE-COUNT TO INV-IDX
065600     ELSE
065700        MOVE "YES" TO WS-TABLE-FULL-SW
065800     END-IF.
065900
066000 245-CREATE-INVOICE-EXIT.
066100     EXIT.
066200
066300
066400 250-BUILD-ARPM-ENTRY.
066500
066600     IF TRN-AMOUNT IS NOT GREATER THAN ZERO
066700        MOVE "PAYMENT AMOUNT NOT POSITIVE" TO WS-REJECT-REASON
066800        PERFORM 750-REJECT-TRANSACTION THRU
066900                                    750-REJECT-TRANSACTION-EXIT
067000     ELSE
067100        PERFORM 340-FIND-INVOICE THRU 340-FIND-INVOICE-EXIT
067200        IF NOT INVOICE-FOUND
067300           MOVE "INVOICE NOT FOUND" TO WS-REJECT-REASON
067400           PERFORM 750-REJECT-TRANSACTION THRU
067500                                    750-REJECT-TRANSACTION-EXIT
067600        ELSE
067700           PERFORM 345-APPLY-PAYMENT THRU 345-APPLY-PAYMENT-EXIT
067800           IF NOT TRANSACTION-REJECTED
067900              MOVE TRN-ACCT-1 TO WS-DR-ACCOUNT
068000              MOVE WS-TBL-INV-AR-ACCT (INV-IDX) TO WS-CR-ACCOUNT
068100              MOVE TRN-AMOUNT TO WS-LINE-DEBIT
068200              MOVE TRN-AMOUNT TO WS-LINE-CREDIT
068300              MOVE "AR-PAY    " TO WS-ENTRY-SOURCE
068400           END-IF
068500        END-IF
068600     END-IF.
068700
068800 250-BUILD-ARPM-ENTRY-EXIT.
068900     EXIT.
069000
069100
069200 260-BUILD-USAG-ENTRY.
069300
069400     PERFORM 330-COST-USAGE THRU 330-COST-USAGE-EXIT.
069500     IF NOT TRANSACTION-REJECTED
069600        MOVE TRN-ACCT-1   TO WS-DR-ACCOUNT
069700        MOVE "1210      " TO WS-CR-ACCOUNT
069800        MOVE WS-USAGE-COST TO WS-LINE-DEBIT
069900        MOVE WS-USAGE-COST TO WS-LINE-CREDIT
070000        MOVE "USAGE     " TO WS-ENTRY-SOURCE
070100     END-IF.
070200
070300 260-BUILD-USAG-ENTRY-EXIT.
070400     EXIT.
070500
070600
070700 280-FIND-ACCOUNT.
070800
070900     MOVE "NO " TO WS-ACCT-FOUND-SW.
071000     IF WS-ACCOUNT-COUNT IS GREATER THAN ZERO
071100        SEARCH ALL WS-ACCT-ENTRY
071200           AT END
071300              CONTINUE
071400           WHEN WS-TBL-ACC-CODE (ACCT-IDX) IS EQUAL TO
071500                                WS-LOOKUP-ACCT-CODE
071600              IF ACC-TBL-IS-ACTIVE (ACCT-IDX)
071700                 MOVE "YES" TO WS-ACCT-FOUND-SW
071800              END-IF
071900        END-SEARCH
072000     END-IF.
072100
072200 280-FIND-ACCOUNT-EXIT.
072300     EXIT.
072400
072500
072600 290-CHECK-BALANCE.
072700
072800     MOVE "NO " TO WS-REJECT-SW.
072900     IF WS-LINE-DEBIT IS NOT EQUAL TO WS-LINE-CREDIT
073000        MOVE "ENTRY DOES NOT BALANCE" TO WS-REJECT-REASON
073100        MOVE "YES" TO WS-REJECT-SW
073200     END-IF.
073300
073400 290-CHECK-BALANCE-EXIT.
073500     EXIT.
073600
073700
073800 320-COST-PURCHASE.
073900
074000     PERFORM 325-FIND-ITEM-BY-REF THRU 325-FIND-ITEM-BY-REF-EXIT.
074100     IF NOT ITEM-FOUND
074200        MOVE "ITEM NOT FOUND FOR PURCHASE" TO WS-REJECT-REASON
074300        PERFORM 750-REJECT-TRANSACTION THRU
074400                                    750-REJECT-TRANSACTION-EXIT
074500     ELSE
074600        IF WS-TBL-ITM-STOCK-QTY (ITEM-IDX) IS NOT GREATER THAN ZERO
074700           MOVE TRN-PRICE TO WS-TBL-ITM-AVG-COST (ITEM-IDX)
074800        ELSE
074900           COMPUTE WS-OLD-EXTENDED-VALUE =
075000                 WS-TBL-ITM-STOCK-QTY (ITEM-IDX) *
075100                 WS-TBL-ITM-AVG-COST (ITEM-IDX)
075200           COMPUTE WS-NEW-PURCHASE-VALUE = TRN-QTY * TRN-PRICE
075300           COMPUTE WS-NEW-AVG-COST ROUNDED =
075400              (WS-OLD-EXTENDED-VALUE + WS-NEW-PURCHASE-VALUE) /
075500              (WS-TBL-ITM-STOCK-QTY (ITEM-IDX) + TRN-QTY)
075600           MOVE WS-NEW-AVG-COST TO WS-TBL-ITM-AVG-COST (ITEM-IDX)
075700        END-IF
075800        ADD TRN-QTY TO WS-TBL-ITM-STOCK-QTY (ITEM-IDX)
075900     END-IF.
076000
076100 320-COST-PURCHASE-EXIT.
076200     EXIT.
076300
076400
076500 325-FIND-ITEM-BY-REF.
076600
076700     MOVE "NO " TO WS-ITEM-FOUND-SW.
076800     IF WS-ITEM-COUNT IS GREATER THAN ZERO
076900        SEARCH ALL WS-ITEM-ENTRY
077000           AT END
077100              CONTINUE
077200           WHEN WS-TBL-ITM-ID (ITEM-IDX) IS EQUAL TO TRN-REF-ID
077300              MOVE "YES" TO WS-ITEM-FOUND-SW
077400        END-SEARCH
077500     END-IF.
077600
077700 325-FIND-ITEM-BY-REF-EXIT.
077800     EXIT.
077900
078000
078100 330-COST-USAGE.
078200
078300     PERFORM 325-FIND-ITEM-BY-REF THRU 325-FIND-ITEM-BY-REF-EXIT.
078400     IF NOT ITEM-FOUND
078500        MOVE "ITEM NOT FOUND FOR USAGE" TO WS-REJECT-REASON
078600        PERFORM 750-REJECT-TRANSACTION THRU
078700                                    750-REJECT-TRANSACTION-EXIT
078800     ELSE
078900        IF TRN-QTY IS GREATER THAN WS-TBL-ITM-STOCK-QTY (ITEM-IDX)
079000           MOVE "USAGE EXCEEDS ON-HAND STOCK" TO WS-REJECT-REASON
079100           PERFORM 750-REJECT-TRANSACTION THRU
079200                                    750-REJECT-TRANSACTION-EXIT
079300        ELSE
079400           COMPUTE WS-USAGE-COST ROUNDED =
079500              TRN-QTY * WS-TBL-ITM-AVG-COST (ITEM-IDX)
079600           SUBTRACT TRN-QTY FROM WS-TBL-ITM-STOCK-QTY (ITEM-IDX)
079700        END-IF
079800     END-IF.
079900
080000 330-COST-USAGE-EXIT.
080100     EXIT.
080200
080300
080400 340-FIND-INVOICE.
080500
080600     MOVE "NO " TO WS-INVOICE-FOUND-SW.
080700     IF WS-INVOICE-COUNT IS GREATER THAN ZERO
080800        SEARCH ALL WS-INV-ENTRY
080900           AT END
081000              CONTINUE
081100           WHEN WS-TBL-INV-ID (INV-IDX) IS EQUAL TO TRN-REF-ID
081200              MOVE "YES" TO WS-INVOICE-FOUND-SW
081300        END-SEARCH
081400     END-IF.
081500
081600 340-FIND-INVOICE-EXIT.
081700     EXIT.
081800
081900
082000 345-APPLY-PAYMENT.
082100
082200     MOVE "NO " TO WS-REJECT-SW.
082300     COMPUTE WS-EXPECTED-AMOUNT =
082400        WS-TBL-INV-TOTAL (INV-IDX) - WS-TBL-INV-PAID (INV-IDX).
082500     IF TRN-AMOUNT IS GREATER THAN WS-EXPECTED-AMOUNT
082600        MOVE "PAYMENT EXCEEDS OPEN BALANCE" TO WS-REJECT-REASON
082700        MOVE "YES" TO WS-REJECT-SW
082800        PERFORM 750-REJECT-TRANSACTION THRU
082900                                    750-REJECT-TRANSACTION-EXIT
083000     ELSE
083100        ADD TRN-AMOUNT TO WS-TBL-INV-PAID (INV-IDX)
083200        EVALUATE TRUE
083300           WHEN WS-TBL-INV-PAID (INV-IDX) IS EQUAL TO ZERO
083400              MOVE "UNPAID  " TO WS-TBL-INV-STATUS (INV-IDX)
083500           WHEN WS-TBL-INV-PAID (INV-IDX) IS EQUAL TO
083600                                WS-TBL-INV-TOTAL (INV-IDX)
083700              MOVE "PAID    " TO WS-TBL-INV-STATUS (INV-IDX)
083800           WHEN OTHER
083900              MOVE "PARTIAL " TO WS-TBL-INV-STATUS (INV-IDX)
084000        END-EVALUATE
084100     END-IF.
084200
084300 345-APPLY-PAYMENT-EXIT.
084400     EXIT.
084500
084600
084700 700-POST-ENTRY.
084800
084900     MOVE WS-DR-ACCOUNT TO WS-LOOKUP-ACCT-CODE.
085000     PERFORM 280-FIND-ACCOUNT THRU 280-FIND-ACCOUNT-EXIT.
085100     IF ACCOUNT-FOUND
085200        MOVE WS-TBL-ACC-NAME (ACCT-IDX) TO WS-DR-NAME
085300     ELSE
085400        MOVE "DEBIT ACCOUNT NOT FOUND OR INACTIVE" TO
085500                                    WS-REJECT-REASON
085600        PERFORM 750-REJECT-TRANSACTION THRU
085700                                    750-REJECT-TRANSACTION-EXIT
085800     END-IF.
085900     IF NOT TRANSACTION-REJECTED
086000        MOVE WS-CR-ACCOUNT TO WS-LOOKUP-ACCT-CODE
086100        PERFORM 280-FIND-ACCOUNT THRU 280-FIND-ACCOUNT-EXIT
086200        IF ACCOUNT-FOUND
086300           MOVE WS-TBL-ACC-NAME (ACCT-IDX) TO WS-CR-NAME
086400        ELSE
086500           MOVE "CREDIT ACCOUNT NOT FOUND OR INACTIVE" TO
086600                                    WS-REJECT-REASON
086700           PERFORM 750-REJECT-TRANSACTION THRU
086800                                    750-REJECT-TRANSACTION-EXIT
086900        END-IF
087000     END-IF.
087100     IF NOT TRANSACTION-REJECTED
087200        PERFORM 290-CHECK-BALANCE THRU 290-CHECK-BALANCE-EXIT
087300        IF TRANSACTION-REJECTED
087400           PERFORM 750-REJECT-TRANSACTION THRU
087500                                    750-REJECT-TRANSACTION-EXIT
087600        END-IF
087700     END-IF.
087800     IF NOT TRANSACTION-REJECTED
087900        MOVE WS-NEXT-JE-ID   TO JE-ID
088000        MOVE TRN-DATE        TO JE-DATE
088100        MOVE WS-ENTRY-SOURCE TO JE-SOURCE
088200        MOVE TRN-REF-ID      TO JE-SOURCE-ID
088300        MOVE TRN-MEMO        TO JE-MEMO
088400        WRITE JOURNAL-ENTRY-HDR-RECORD
088500        MOVE WS-NEXT-JE-ID   TO JL-ENTRY-ID
088600        MOVE WS-DR-ACCOUNT   TO JL-ACCOUNT-CODE
088700        MOVE WS-DR-NAME      TO JL-ACCOUNT-NAME
088800        MOVE WS-LINE-DEBIT   TO JL-DEBIT
088900        MOVE ZERO            TO JL-CREDIT
089000        WRITE JOURNAL-LINE-RECORD
089100        MOVE WS-NEXT-JE-ID   TO JL-ENTRY-ID
089200        MOVE WS-CR-ACCOUNT   TO JL-ACCOUNT-CODE
089300        MOVE WS-CR-NAME      TO JL-ACCOUNT-NAME
089400        MOVE ZERO            TO JL-DEBIT
089500        MOVE WS-LINE-CREDIT  TO JL-CREDIT
089600        WRITE JOURNAL-LINE-RECORD
089700        ADD 1 TO WS-NEXT-JE-ID
089800        ADD 1 TO WS-ENTRIES-POSTED-CTR
089900        ADD WS-LINE-DEBIT  TO WS-DEBIT-TOTAL
090000        ADD WS-LINE-CREDIT TO WS-CREDIT-TOTAL
090100     END-IF.
090200
090300 700-POST-ENTRY-EXIT.
090400     EXIT.
090500
090600
090700 750-REJECT-TRANSACTION.
090800
090900     MOVE "YES" TO WS-REJECT-SW.
091000     ADD 1 TO WS-TRANS-REJECT-CTR.
091100     MOVE SPACES TO ERR-DETAIL-LINE.
091200     MOVE TRN-TYPE    TO ERR-TYPE-O.
091300     MOVE TRN-REF-ID  TO ERR-REF-O.
091400     MOVE WS-REJECT-REASON TO ERR-REASON-O.
091500     WRITE ERROR-RECORD FROM ERR-DETAIL-LINE.
091600
091700 750-REJECT-TRANSACTION-EXIT.
091800     EXIT.
091900
092000
092100 900-WRITE-CONTROL-REPORT.
092200
092300     WRITE REPORT-RECORD FROM WS-REPORT-TITLE AFTER ADVANCING
092400         TOP-OF-FORM.
092500     WRITE REPORT-RECORD FROM RPT-CONTROL-TOTALS AFTER ADVANCING 2.
092600     MOVE "TRANSACTIONS READ"          TO RPT-CTL-LABEL.
092700     MOVE WS-TRANS-READ-CTR            TO RPT-CTL-VALUE.
092800     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
092900     MOVE "ENTRIES POSTED"             TO RPT-CTL-LABEL.
093000     MOVE WS-ENTRIES-POSTED-CTR        TO RPT-CTL-VALUE.
093100     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
093200     MOVE "TRANSACTIONS REJECTED"      TO RPT-CTL-LABEL.
093300     MOVE WS-TRANS-REJECT-CTR          TO RPT-CTL-VALUE.
093400     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
093500     MOVE "TOTAL DEBITS POSTED"        TO RPT-AMT-LABEL.
093600     MOVE WS-DEBIT-TOTAL               TO RPT-AMT-VALUE.
093700     WRITE REPORT-RECORD FROM RPT-CONTROL-AMOUNT-LINE
093800         AFTER ADVANCING 1.
093900     MOVE "TOTAL CREDITS POSTED"       TO RPT-AMT-LABEL.
094000     MOVE WS-CREDIT-TOTAL              TO RPT-AMT-VALUE.
094100     WRITE REPORT-RECORD FROM RPT-CONTROL-AMOUNT-LINE
094200         AFTER ADVANCING 1.
094300
094400 900-WRITE-CONTROL-REPORT-EXIT.
094500     EXIT.
094600
094700
094800 950-WRITE-STOCK-STATUS.
094900
095000     WRITE REPORT-RECORD FROM WS-STOCK-TITLE AFTER ADVANCING
095100         TOP-OF-FORM.
095200     WRITE REPORT-RECORD FROM RPT-STOCK-HEADER AFTER ADVANCING 2.
095300     IF WS-ITEM-COUNT IS GREATER THAN ZERO
095400        SET ITEM-IDX TO 1
095500        PERFORM 955-STOCK-STATUS-LINE THRU 955-STOCK-STATUS-LINE-EXIT
095600           WS-ITEM-COUNT TIMES.
095700
095800 950-WRITE-STOCK-STATUS-EXIT.
095900     EXIT.
096000
096100
096200 955-STOCK-STATUS-LINE.
096300
096400     MOVE WS-TBL-ITM-ID (ITEM-IDX)        TO RPT-STK-ID-O.
096500     MOVE WS-TBL-ITM-NAME (ITEM-IDX)      TO RPT-STK-NAME-O.
096600     MOVE WS-TBL-ITM-UNIT (ITEM-IDX)      TO RPT-STK-UNIT-O.
096700     MOVE WS-TBL-ITM-STOCK-QTY (ITEM-IDX) TO RPT-STK-QTY-O.
096800     MOVE WS-TBL-ITM-AVG-COST (ITEM-IDX)  TO RPT-STK-COST-O.
096900     COMPUTE WS-OLD-EXTENDED-VALUE ROUNDED =
097000        WS-TBL-ITM-STOCK-QTY (ITEM-IDX) * WS-TBL-ITM-AVG-COST
097100                                           (ITEM-IDX).
097200     MOVE WS-OLD-EXTENDED-VALUE           TO RPT-STK-VALUE-O.
097300     MOVE WS-TBL-ITM-MIN-STOCK (ITEM-IDX) TO RPT-STK-MIN-O.
097400     IF WS-TBL-ITM-STOCK-QTY (ITEM-IDX) IS LESS THAN
097500                             WS-TBL-ITM-MIN-STOCK (ITEM-IDX)
097600        MOVE "LOW" TO RPT-STK-FLAG-O
097700     ELSE
097800        MOVE SPACES TO RPT-STK-FLAG-O
097900     END-IF.
098000     WRITE REPORT-RECORD FROM RPT-STOCK-DETAIL AFTER ADVANCING 1.
098100     SET ITEM-IDX UP BY 1.
098200
098300 955-STOCK-STATUS-LINE-EXIT.
098400     EXIT.
098500
098600
098700 960-REWRITE-INVOICES.
098800
098900     IF WS-INVOICE-COUNT IS GREATER THAN ZERO
099000        SET INV-IDX TO 1
099100        PERFORM 965-WRITE-ONE-INVOICE THRU 965-WRITE-ONE-INVOICE-EXIT
099200           WS-INVOICE-COUNT TIMES.
099300
099400 960-REWRITE-INVOICES-EXIT.
099500     EXIT.
099600
099700
099800 965-WRITE-ONE-INVOICE.
099900
100000     MOVE WS-TBL-INV-ID (INV-IDX)       TO INV-ID.
100100     MOVE WS-TBL-INV-NO (INV-IDX)       TO INV-NO.
100200     MOVE WS-TBL-INV-DATE (INV-IDX)     TO INV-DATE.
100300     MOVE WS-TBL-INV-CUSTOMER (INV-IDX) TO INV-CUSTOMER.
100400     MOVE WS-TBL-INV-AR-ACCT (INV-IDX)  TO INV-AR-ACCT.
100500     MOVE WS-TBL-INV-REV-ACCT (INV-IDX) TO INV-REV-ACCT.
100600     MOVE WS-TBL-INV-TOTAL (INV-IDX)    TO INV-TOTAL.
100700     MOVE WS-TBL-INV-PAID (INV-IDX)     TO INV-PAID.
100800     MOVE WS-TBL-INV-STATUS (INV-IDX)   TO INV-STATUS.
100900     WRITE INV-OUT-RECORD FROM SALES-INVOICE-RECORD.
101000     SET INV-IDX UP BY 1.
101100
101200 965-WRITE-ONE-INVOICE-EXIT.
101300     EXIT.
101400
101500
101600 965-REWRITE-ITEMS.
101700
101800     IF WS-ITEM-COUNT IS GREATER THAN ZERO
101900        SET ITEM-IDX TO 1
102000        PERFORM 970-WRITE-ONE-ITEM THRU 970-WRITE-ONE-ITEM-EXIT
102100           WS-ITEM-COUNT TIMES.
102200
102300 965-REWRITE-ITEMS-EXIT.
102400     EXIT.
102500
102600
102700 970-WRITE-ONE-ITEM.
102800
102900     MOVE WS-TBL-ITM-ID (ITEM-IDX)        TO ITM-ID.
103000     MOVE WS-TBL-ITM-NAME (ITEM-IDX)      TO ITM-NAME.
103100     MOVE WS-TBL-ITM-UNIT (ITEM-IDX)      TO ITM-UNIT.
103200     MOVE WS-TBL-ITM-MIN-STOCK (ITEM-IDX) TO ITM-MIN-STOCK.
103300     MOVE WS-TBL-ITM-STOCK-QTY (ITEM-IDX) TO ITM-STOCK-QTY.
103400     MOVE WS-TBL-ITM-AVG-COST (ITEM-IDX)  TO ITM-AVG-COST.
103500     WRITE ITM-OUT-RECORD FROM ITEM-RECORD.
103600     SET ITEM-IDX UP BY 1.
103700
103800 970-WRITE-ONE-ITEM-EXIT.
103900     EXIT.
104000
104100
104200 990-CLOSE-FILES.
104300
104400     CLOSE ACCOUNTS-IN
104500           ITEMS-IN
104600           ITEMS-OUT
104700           INVOICES-IN
104800           INVOICES-OUT
104900           TRANSACTIONS-IN
105000           JOURNAL-HDR-OUT
105100           JOURNAL-LINES-OUT
105200           REPORT-FILE
105300           ERROR-FILE.
105400
105500 990-CLOSE-FILES-EXIT.
105600     EXIT.
105700
105800*    END OF PROGRAM MBGPOST
