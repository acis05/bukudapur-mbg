000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     MBGCODES.
000400 AUTHOR.         R PARDOSI.
000500 INSTALLATION.   YAYASAN DAPUR BERSAMA - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN.   08/11/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    BUKUDAPUR MBG - ACCESS CODE ADMINISTRATION
001300*
001400*    READS THE ACCESS-CODE MASTER IN FULL, THEN DRIVES A COMMAND
001500*    FILE (ONE COMMAND PER LINE) AGAINST IT:  CREATE, EXTEND,
001600*    EXPIRE, SWEEP, LIST.  THE MASTER IS LOADED INTO A TABLE,
001700*    UPDATED THERE, AND REWRITTEN IN FULL AT END OF JOB - THE
001800*    MASTER IS SMALL REFERENCE DATA, NOT WORTH RANDOM UPDATE.
001900*
002000*    INPUT  FILE  -  ACCCODIN  (OLD ACCESS-CODE MASTER)
002100*    INPUT  FILE  -  CODECMDS  (COMMAND CARDS)
002200*    OUTPUT FILE  -  ACCCODOT  (NEW ACCESS-CODE MASTER)
002300*    OUTPUT FILE  -  CODERPT   (AUDIT / LIST REPORT)
002400*
002500*    DATE ARITHMETIC FOR EXTEND IS DONE BY THE CALLED SUBROUTINE
002600*    MBGADDD (ADD N CALENDAR DAYS TO A YYYYMMDD DATE).
002700******************************************************************
002800*    CHANGE LOG
002900******************************************************************
003000*    08-11-91  RPR  INITIAL VERSION - TRIAL CODES, LIST ONLY
003100*    02-22-93  RPR  ADDED CREATE/EXTEND/EXPIRE COMMANDS
003200*    11-30-98  SDM  Y2K - AC-START-DATE/AC-EXPIRES-DATE WIDENED
003300*                   TO 4-DIGIT CENTURY, SEE ALSO MBGADDD
003400*    04-18-07  RPR  ADDED SWEEP COMMAND PER REQ BDM-0076
003500*    05-06-22  RPR  CUTOVER TO BUKUDAPUR MBG NAMING, KITCHEN NAME
003600*                   FIELD ADDED, TICKET BDM-0219
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT ACCESS-CODES-IN  ASSIGN TO ACCCODIN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-ACCIN-STATUS.
005100
005200     SELECT ACCESS-CODES-OUT ASSIGN TO ACCCODOT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-ACCOUT-STATUS.
005500
005600     SELECT CODE-COMMANDS    ASSIGN TO CODECMDS
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-CMDFILE-STATUS.
005900
006000     SELECT REPORT-FILE      ASSIGN TO CODERPT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-REPORT-STATUS.
006300
006400******************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  ACCESS-CODES-IN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 94 CHARACTERS.
007200     COPY MBGACDR.
007400
007500 FD  ACCESS-CODES-OUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 94 CHARACTERS.
007900 01  AC-OUT-RECORD                PIC X(94).
008000
008100 FD  CODE-COMMANDS
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS.
008500 01  COMMAND-RECORD               PIC X(80).
008600
008700 FD  REPORT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 132 CHARACTERS.
009100 01  REPORT-RECORD                PIC X(132).
009200
009300******************************************************************
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600
009700 01  FLAGS-AND-SWITCHES.
009800     05  WS-EOF-COMMAND-SW        PIC X(3)  VALUE "NO ".
009900         88  EOF-COMMAND                    VALUE "YES".
010000     05  WS-CODE-FOUND-SW         PIC X(3)  VALUE SPACES.
010100         88  CODE-FOUND                     VALUE "YES".
010200         88  CODE-NOT-FOUND                 VALUE "NO ".
010300     05  WS-EXPIRED-SW            PIC X(3)  VALUE SPACES.
010400         88  CODE-IS-EXPIRED                VALUE "YES".
010500         88  CODE-NOT-EXPIRED               VALUE "NO ".
010600     05  WS-TABLE-FULL-SW         PIC X(3)  VALUE "NO ".
010700         88  TABLE-IS-FULL                  VALUE "YES".
010750     05  FILLER                   PIC X(3)  VALUE SPACES.
010800
010900 01  WS-FILE-STATUS-CODES.
011000     05  WS-ACCIN-STATUS          PIC X(02) VALUE SPACES.
011100         88  ACCIN-AT-EOF                   VALUE "10".
011200     05  WS-ACCOUT-STATUS         PIC X(02) VALUE SPACES.
011300     05  WS-CMDFILE-STATUS        PIC X(02) VALUE SPACES.
011400         88  CMDFILE-AT-EOF                 VALUE "10".
011500     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
011550     05  FILLER                   PIC X(02) VALUE SPACES.
011600
011700 01  WS-REPORT-CONTROLS.
011800     05  WS-PAGE-COUNT            PIC S9(3) COMP VALUE ZERO.
011900     05  WS-LINES-USED            PIC S9(3) COMP VALUE ZERO.
012000     05  WS-LINES-PER-PAGE        PIC S9(3) COMP VALUE +55.
012100     05  WS-LINE-SPACING          PIC S9(1) COMP VALUE ZERO.
012150     05  FILLER                   PIC X(01) VALUE SPACES.
012200
012300 01  WS-ACCUMULATORS.
012400     05  WS-CODE-READ-CTR         PIC 9(5)  COMP VALUE ZERO.
012500     05  WS-CREATE-CTR            PIC 9(5)  COMP VALUE ZERO.
012600     05  WS-EXTEND-CTR            PIC 9(5)  COMP VALUE ZERO.
012700     05  WS-EXPIRE-CTR            PIC 9(5)  COMP VALUE ZERO.
012800     05  WS-SWEEP-CTR             PIC 9(5)  COMP VALUE ZERO.
012900     05  WS-COMMAND-ERROR-CTR     PIC 9(5)  COMP VALUE ZERO.
012950     05  FILLER                   PIC X(01) VALUE SPACES.
013000
013100 77  WS-MAX-CODES                 PIC S9(5) COMP VALUE +500.
013200 77  WS-CODE-COUNT                PIC S9(5) COMP VALUE ZERO.
013300
013400 01  WS-CODE-MASTER-TABLE.
013500     05  WS-CODE-ENTRY OCCURS 500 TIMES
013600                       INDEXED BY CODE-IDX, LIST-IDX.
013700         10  WS-TBL-AC-ID             PIC 9(06).
013800         10  WS-TBL-AC-CODE           PIC X(24).
013900         10  WS-TBL-AC-DAPUR-NAME     PIC X(40).
014000         10  WS-TBL-AC-STATUS         PIC X(08).
014100         10  WS-TBL-AC-START-DATE     PIC 9(08).
014200         10  WS-TBL-AC-EXPIRES-DATE   PIC 9(08).
014300
014400 01  WS-RUN-DATE-6.
014500     05  WS-RUN-YY2               PIC 9(02).
014600     05  WS-RUN-MM2               PIC 9(02).
014700     05  WS-RUN-DD2               PIC 9(02).
014750     05  FILLER                   PIC X(02) VALUE SPACES.
014800
014900 01  WS-RUN-DATE-8                PIC 9(08) VALUE ZERO.
015000 01  WS-RUN-DATE-8-GRP REDEFINES WS-RUN-DATE-8.
015100     05  WS-RUN-CENTURY           PIC 9(02).
015200     05  WS-RUN-YY                PIC 9(02).
015300     05  WS-RUN-MM                PIC 9(02).
015400     05  WS-RUN-DD                PIC 9(02).
015500
015600 01  WS-COMMAND-FIELDS.
015700     05  WS-CMD-VERB              PIC X(08).
015800     05  WS-CMD-P1                PIC X(40).
015900     05  WS-CMD-P1-DATE REDEFINES WS-CMD-P1
016000                                  PIC 9(08).
016100     05  WS-CMD-P2                PIC X(10).
016200     05  WS-CMD-P2-NUM REDEFINES WS-CMD-P2
016300                                  PIC 9(10).
016400     05  WS-CMD-P3                PIC X(10).
016450     05  FILLER                   PIC X(02) VALUE SPACES.
016500
016600 77  WS-NEXT-ID                   PIC 9(06) VALUE ZERO.
016700 77  WS-DAYS-TO-ADD               PIC S9(05) COMP VALUE ZERO.
016800 77  WS-BASE-DATE                 PIC 9(08) VALUE ZERO.
016900 77  WS-NEW-EXPIRY-DATE           PIC 9(08) VALUE ZERO.
017000
017100 77  WS-COMPARE-CODE              PIC X(24) VALUE SPACES.
017200 77  WS-TABLE-CODE-UC             PIC X(24) VALUE SPACES.
017300 77  WS-LOWER-CASE-ALPHA          PIC X(26)
017400         VALUE "abcdefghijklmnopqrstuvwxyz".
017500 77  WS-UPPER-CASE-ALPHA          PIC X(26)
017600         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017700
017800 01  WS-REPORT-TITLE.
017900     05  FILLER                   PIC X(20)
018000                 VALUE "BUKUDAPUR MBG".
018100     05  FILLER                   PIC X(30)
018200                 VALUE "ACCESS CODE ADMINISTRATION".
018300     05  FILLER                   PIC X(20) VALUE "AS OF ".
018400     05  RPT-TITLE-DATE           PIC 9(08).
018500     05  FILLER                   PIC X(54) VALUE SPACES.
018600
018700 01  RPT-LIST-HEADER.
018800     05  FILLER                   PIC X(08) VALUE "CODE".
018900     05  FILLER                   PIC X(18) VALUE SPACES.
019000     05  FILLER                   PIC X(08) VALUE "STATUS".
019100     05  FILLER                   PIC X(10) VALUE SPACES.
019200     05  FILLER                   PIC X(20) VALUE "KITCHEN NAME".
019300     05  FILLER                   PIC X(22) VALUE SPACES.
019400     05  FILLER                   PIC X(06) VALUE "START".
019500     05  FILLER                   PIC X(08) VALUE SPACES.
019600     05  FILLER                   PIC X(06) VALUE "EXPIRY".
019700     05  FILLER                   PIC X(26) VALUE SPACES.
019800
019900 01  RPT-LIST-DETAIL.
020000     05  RPT-CODE-O               PIC X(24).
020100     05  FILLER                   PIC X(02) VALUE SPACES.
020200     05  RPT-STATUS-O             PIC X(08).
020300     05  FILLER                   PIC X(02) VALUE SPACES.
020400     05  RPT-NAME-O               PIC X(40).
020500     05  FILLER                   PIC X(02) VALUE SPACES.
020600     05  RPT-START-O              PIC 9(08).
020700     05  FILLER                   PIC X(02) VALUE SPACES.
020800     05  RPT-EXPIRY-O             PIC 9(08).
020900     05  FILLER                   PIC X(24) VALUE SPACES.
021000
021100 01  RPT-AUDIT-LINE.
021200     05  FILLER                   PIC X(132) VALUE SPACES.
021300
021400 01  RPT-BLANK-LINE.
021500     05  FILLER                   PIC X(132) VALUE SPACES.
021600
021700 01  RPT-CONTROL-TOTALS.
021800     05  FILLER                   PIC X(20) VALUE "CONTROL TOTALS".
021900     05  FILLER                   PIC X(112) VALUE SPACES.
022000
022100 01  RPT-CONTROL-LINE.
022200     05  RPT-CTL-LABEL            PIC X(30).
022300     05  RPT-CTL-VALUE            PIC ZZZ,ZZ9.
022400     05  FILLER                   PIC X(96) VALUE SPACES.
022500
022600******************************************************************
022700 PROCEDURE DIVISION.
022800******************************************************************
022900
023000 000-MAINLINE SECTION.
023100
023200     PERFORM 005-HOUSEKEEPING THRU 005-HOUSEKEEPING-EXIT.
023300     PERFORM 100-LOAD-ACCESS-CODES THRU 100-LOAD-ACCESS-CODES-EXIT.
023400     PERFORM 200-PROCESS-COMMANDS THRU 200-PROCESS-COMMANDS-EXIT
023500        UNTIL EOF-COMMAND.
023600     PERFORM 800-REWRITE-MASTER THRU 800-REWRITE-MASTER-EXIT.
023700     PERFORM 900-WRITE-CONTROL-REPORT THRU
023800                                    900-WRITE-CONTROL-REPORT-EXIT.
023900     PERFORM 990-CLOSE-FILES THRU 990-CLOSE-FILES-EXIT.
024000     MOVE ZERO TO RETURN-CODE.
024100     GOBACK.
024200
024300
024400 005-HOUSEKEEPING.
024500
024600     ACCEPT WS-RUN-DATE-6 FROM DATE.
024700     MOVE "20" TO WS-RUN-CENTURY.
024800     MOVE WS-RUN-YY2 TO WS-RUN-YY.
024900     MOVE WS-RUN-MM2 TO WS-RUN-MM.
025000     MOVE WS-RUN-DD2 TO WS-RUN-DD.
025100     OPEN INPUT  ACCESS-CODES-IN
025200          INPUT  CODE-COMMANDS
025300          OUTPUT ACCESS-CODES-OUT
025400          OUTPUT REPORT-FILE.
025500     MOVE WS-RUN-DATE-8 TO RPT-TITLE-DATE.
025600
025700 005-HOUSEKEEPING-EXIT.
025800     EXIT.
025900
026000
026100 100-LOAD-ACCESS-CODES.
026200
026300     SET CODE-IDX TO 1.
026400     PERFORM 110-LOAD-ONE-CODE THRU 110-LOAD-ONE-CODE-EXIT
026500        UNTIL ACCIN-AT-EOF OR TABLE-IS-FULL.
026600
026700 100-LOAD-ACCESS-CODES-EXIT.
026800     EXIT.
026900
027000
027100 110-LOAD-ONE-CODE.
027200
027300     READ ACCESS-CODES-IN
027400        AT END
027500           CONTINUE
027600        NOT AT END
027700           ADD 1 TO WS-CODE-READ-CTR
027800           MOVE AC-ID            TO WS-TBL-AC-ID (CODE-IDX)
027900           MOVE AC-CODE          TO WS-TBL-AC-CODE (CODE-IDX)
028000           MOVE AC-DAPUR-NAME    TO WS-TBL-AC-DAPUR-NAME (CODE-IDX)
028100           MOVE AC-STATUS        TO WS-TBL-AC-STATUS (CODE-IDX)
028200           MOVE AC-START-DATE    TO WS-TBL-AC-START-DATE (CODE-IDX)
028300           MOVE AC-EXPIRES-DATE
028400                                 TO WS-TBL-AC-EXPIRES-DATE (CODE-IDX)
028500           SET WS-CODE-COUNT TO CODE-IDX
028600           SET CODE-IDX UP BY 1
028700           IF CODE-IDX IS GREATER THAN WS-MAX-CODES
028800              MOVE "YES" TO WS-TABLE-FULL-SW.
028900
029000 110-LOAD-ONE-CODE-EXIT.
029100     EXIT.
029200
029300
029400 200-PROCESS-COMMANDS.
029500
029600     PERFORM 210-READ-COMMAND THRU 210-READ-COMMAND-EXIT.
029700     IF NOT EOF-COMMAND
029800        PERFORM 220-PARSE-COMMAND THRU 220-PARSE-COMMAND-EXIT
029900        EVALUATE WS-CMD-VERB
030000           WHEN "LIST    "
030100              PERFORM 700-CMD-LIST THRU 700-CMD-LIST-EXIT
030200           WHEN "CREATE  "
030300              PERFORM 300-CMD-CREATE THRU 300-CMD-CREATE-EXIT
030400           WHEN "EXTEND  "
030500              PERFORM 400-CMD-EXTEND THRU 400-CMD-EXTEND-EXIT
030600           WHEN "EXPIRE  "
030700              PERFORM 500-CMD-EXPIRE THRU 500-CMD-EXPIRE-EXIT
030800           WHEN "SWEEP   "
030900              PERFORM 600-CMD-SWEEP THRU 600-CMD-SWEEP-EXIT
031000           WHEN OTHER
031100              ADD 1 TO WS-COMMAND-ERROR-CTR
031200              MOVE SPACES TO RPT-AUDIT-LINE
031300              STRING "** ERROR ** UNKNOWN COMMAND: " DELIMITED
031310                     BY SIZE
031400                     WS-CMD-VERB DELIMITED BY SIZE
031500                     INTO RPT-AUDIT-LINE
031600              WRITE REPORT-RECORD FROM RPT-AUDIT-LINE
031700                  AFTER ADVANCING 1.
031800
031900 200-PROCESS-COMMANDS-EXIT.
032000     EXIT.
032100
032200
032300 210-READ-COMMAND.
032400
032500     READ CODE-COMMANDS
032600        AT END MOVE "YES" TO WS-EOF-COMMAND-SW.
032700
032800 210-READ-COMMAND-EXIT.
032900     EXIT.
033000
033100
033200 220-PARSE-COMMAND.
033300
033400     MOVE SPACES TO WS-COMMAND-FIELDS.
033500     UNSTRING COMMAND-RECORD DELIMITED BY ALL SPACES
033600         INTO WS-CMD-VERB, WS-CMD-P1, WS-CMD-P2, WS-CMD-P3.
033700
033800 220-PARSE-COMMAND-EXIT.
033900     EXIT.
034000
034100
034200 300-CMD-CREATE.
034300
034400     PERFORM 305-NEXT-CODE-ID THRU 305-NEXT-CODE-ID-EXIT.
034500     SET CODE-IDX TO WS-CODE-COUNT.
034600     SET CODE-IDX UP BY 1.
034700     MOVE WS-NEXT-ID        TO WS-TBL-AC-ID (CODE-IDX).
034800     MOVE SPACES            TO WS-TBL-AC-CODE (CODE-IDX).
034900     STRING "BDMBG-" DELIMITED BY SIZE
035000            WS-CMD-P1 (1:8) DELIMITED BY SIZE
035100            INTO WS-TBL-AC-CODE (CODE-IDX).
035200     MOVE SPACES            TO WS-TBL-AC-DAPUR-NAME (CODE-IDX).
035300     IF WS-CMD-P3 IS EQUAL TO SPACES
035400        MOVE "ACTIVE  "     TO WS-TBL-AC-STATUS (CODE-IDX)
035500     ELSE
035600        MOVE WS-CMD-P3      TO WS-TBL-AC-STATUS (CODE-IDX)
035650     END-IF.
035700     MOVE WS-RUN-DATE-8     TO WS-TBL-AC-START-DATE (CODE-IDX).
035800     MOVE WS-CMD-P2-NUM     TO WS-DAYS-TO-ADD.
035900     MOVE WS-RUN-DATE-8     TO WS-BASE-DATE.
036000     CALL "MBGADDD" USING WS-BASE-DATE, WS-DAYS-TO-ADD,
036100                          WS-NEW-EXPIRY-DATE.
036200     MOVE WS-NEW-EXPIRY-DATE TO WS-TBL-AC-EXPIRES-DATE (CODE-IDX).
036300     SET WS-CODE-COUNT TO CODE-IDX.
036400     ADD 1 TO WS-CREATE-CTR.
036500     MOVE SPACES TO RPT-AUDIT-LINE.
036600     STRING "CREATED " DELIMITED BY SIZE
036700            WS-TBL-AC-CODE (CODE-IDX) DELIMITED BY SIZE
036800            INTO RPT-AUDIT-LINE.
036900     WRITE REPORT-RECORD FROM RPT-AUDIT-LINE AFTER ADVANCING 1.
037000
037100 300-CMD-CREATE-EXIT.
037200     EXIT.
037300
037400
037500 305-NEXT-CODE-ID.
037600
037700     MOVE 1 TO WS-NEXT-ID.
037800     IF WS-CODE-COUNT IS GREATER THAN ZERO
037900        SET CODE-IDX TO WS-CODE-COUNT
038000        COMPUTE WS-NEXT-ID =
038100                WS-TBL-AC-ID (CODE-IDX) + 1.
038200
038300 305-NEXT-CODE-ID-EXIT.
038400     EXIT.
038500
038600
038700 400-CMD-EXTEND.
038800
038900     MOVE WS-CMD-P1 TO WS-COMPARE-CODE.
039000     PERFORM 410-FIND-CODE-BY-VALUE THRU 410-FIND-CODE-BY-VALUE-EXIT.
039100     IF CODE-FOUND
039200        IF WS-TBL-AC-EXPIRES-DATE (CODE-IDX) IS GREATER THAN
039300           WS-RUN-DATE-8
039400           MOVE WS-TBL-AC-EXPIRES-DATE (CODE-IDX) TO WS-BASE-DATE
039500        ELSE
039600           MOVE WS-RUN-DATE-8 TO WS-BASE-DATE
039700        END-IF
039800        MOVE WS-CMD-P2-NUM TO WS-DAYS-TO-ADD
039900        CALL "MBGADDD" USING WS-BASE-DATE, WS-DAYS-TO-ADD,
040000                             WS-NEW-EXPIRY-DATE
040100        MOVE WS-NEW-EXPIRY-DATE TO
040200                             WS-TBL-AC-EXPIRES-DATE (CODE-IDX)
040300        IF WS-TBL-AC-START-DATE (CODE-IDX) IS EQUAL TO ZERO
040400           MOVE WS-RUN-DATE-8 TO WS-TBL-AC-START-DATE (CODE-IDX)
040500        END-IF
040600        MOVE "ACTIVE  " TO WS-TBL-AC-STATUS (CODE-IDX)
040700        ADD 1 TO WS-EXTEND-CTR
040800        MOVE SPACES TO RPT-AUDIT-LINE
040900        STRING "EXTENDED " DELIMITED BY SIZE
041000               WS-TBL-AC-CODE (CODE-IDX) DELIMITED BY SIZE
041100               INTO RPT-AUDIT-LINE
041200        WRITE REPORT-RECORD FROM RPT-AUDIT-LINE AFTER ADVANCING 1
041300     ELSE
041400        ADD 1 TO WS-COMMAND-ERROR-CTR
041500        MOVE SPACES TO RPT-AUDIT-LINE
041600        STRING "** ERROR ** EXTEND CODE NOT FOUND: " DELIMITED
041700               BY SIZE
041800               WS-CMD-P1 DELIMITED BY SIZE
041900               INTO RPT-AUDIT-LINE
042000        WRITE REPORT-RECORD FROM RPT-AUDIT-LINE AFTER ADVANCING 1.
042100
042200 400-CMD-EXTEND-EXIT.
042300     EXIT.
042400
042500
042600 410-FIND-CODE-BY-VALUE.
042650
042700
042800     MOVE "NO " TO WS-CODE-FOUND-SW.
042900     INSPECT WS-COMPARE-CODE
043000         CONVERTING WS-LOWER-CASE-ALPHA TO WS-UPPER-CASE-ALPHA.
043100     IF WS-CODE-COUNT IS GREATER THAN ZERO
043200        SET CODE-IDX TO 1
043300        PERFORM 415-TEST-ONE-CODE THRU 415-TEST-ONE-CODE-EXIT
043400           UNTIL CODE-IDX IS GREATER THAN WS-CODE-COUNT
043500              OR CODE-FOUND
043600     END-IF.
044000
044100 410-FIND-CODE-BY-VALUE-EXIT.
044200     EXIT.
044210
044250 415-TEST-ONE-CODE.
044255
044260     IF WS-TBL-AC-CODE (CODE-IDX) IS EQUAL TO WS-COMPARE-CODE
044270        MOVE "YES" TO WS-CODE-FOUND-SW
044280     ELSE
044290        SET CODE-IDX UP BY 1
044291     END-IF.
044293
044295 415-TEST-ONE-CODE-EXIT.
044296     EXIT.
044300
044400
044500 500-CMD-EXPIRE.
044600
044700     MOVE WS-CMD-P1 TO WS-COMPARE-CODE.
044800     PERFORM 410-FIND-CODE-BY-VALUE THRU 410-FIND-CODE-BY-VALUE-EXIT.
044900     IF CODE-FOUND
045000        MOVE "EXPIRED " TO WS-TBL-AC-STATUS (CODE-IDX)
045100        MOVE WS-RUN-DATE-8 TO WS-TBL-AC-EXPIRES-DATE (CODE-IDX)
045200        ADD 1 TO WS-EXPIRE-CTR
045300        MOVE SPACES TO RPT-AUDIT-LINE
045400        STRING "EXPIRED " DELIMITED BY SIZE
045500               WS-TBL-AC-CODE (CODE-IDX) DELIMITED BY SIZE
045600               INTO RPT-AUDIT-LINE
045700        WRITE REPORT-RECORD FROM RPT-AUDIT-LINE AFTER ADVANCING 1
045800     ELSE
045900        ADD 1 TO WS-COMMAND-ERROR-CTR
046000        MOVE SPACES TO RPT-AUDIT-LINE
046100        STRING "** ERROR ** EXPIRE CODE NOT FOUND: " DELIMITED
046200               BY SIZE
046300               WS-CMD-P1 DELIMITED BY SIZE
046400               INTO RPT-AUDIT-LINE
046500        WRITE REPORT-RECORD FROM RPT-AUDIT-LINE AFTER ADVANCING 1.
046600
046700 500-CMD-EXPIRE-EXIT.
046800     EXIT.
046900
047000
047100 600-CMD-SWEEP.
047200
047300     MOVE WS-CMD-P1-DATE TO WS-BASE-DATE.
047400     SET CODE-IDX TO 1.
047500     PERFORM 610-SWEEP-ONE-CODE THRU 610-SWEEP-ONE-CODE-EXIT
047600        UNTIL CODE-IDX IS GREATER THAN WS-CODE-COUNT.
047700     MOVE SPACES TO RPT-AUDIT-LINE.
047800     STRING "SWEEP COMPLETE, AS OF " DELIMITED BY SIZE
047900            WS-CMD-P1-DATE DELIMITED BY SIZE
048000            INTO RPT-AUDIT-LINE.
048100     WRITE REPORT-RECORD FROM RPT-AUDIT-LINE AFTER ADVANCING 1.
048200
048300 600-CMD-SWEEP-EXIT.
048400     EXIT.
048500
048600
048700 610-SWEEP-ONE-CODE.
048800
048900     PERFORM 900-EXPIRED-TEST THRU 900-EXPIRED-TEST-EXIT.
049000     IF CODE-IS-EXPIRED
049100        IF WS-TBL-AC-STATUS (CODE-IDX) IS NOT EQUAL TO "EXPIRED "
049200           MOVE "EXPIRED " TO WS-TBL-AC-STATUS (CODE-IDX)
049300           ADD 1 TO WS-SWEEP-CTR
049400        END-IF
049500     END-IF.
049600     SET CODE-IDX UP BY 1.
049700
049800 610-SWEEP-ONE-CODE-EXIT.
049900     EXIT.
050000
050100
050200 700-CMD-LIST.
050300
050400     WRITE REPORT-RECORD FROM WS-REPORT-TITLE AFTER ADVANCING
050500         TOP-OF-FORM.
050600     WRITE REPORT-RECORD FROM RPT-LIST-HEADER AFTER ADVANCING 2.
050700     IF WS-CODE-COUNT IS GREATER THAN ZERO
050800        SET LIST-IDX TO WS-CODE-COUNT
050900        PERFORM 710-LIST-ONE-CODE THRU 710-LIST-ONE-CODE-EXIT
051000           WS-CODE-COUNT TIMES.
051100
051200 700-CMD-LIST-EXIT.
051300     EXIT.
051400
051500
051600 710-LIST-ONE-CODE.
051700
051800     MOVE WS-TBL-AC-CODE (LIST-IDX)         TO RPT-CODE-O.
051900     MOVE WS-TBL-AC-STATUS (LIST-IDX)       TO RPT-STATUS-O.
052000     IF WS-TBL-AC-DAPUR-NAME (LIST-IDX) IS EQUAL TO SPACES
052100        MOVE "-"                            TO RPT-NAME-O
052200     ELSE
052300        MOVE WS-TBL-AC-DAPUR-NAME (LIST-IDX) TO RPT-NAME-O
052400     END-IF.
052500     MOVE WS-TBL-AC-START-DATE (LIST-IDX)   TO RPT-START-O.
052600     MOVE WS-TBL-AC-EXPIRES-DATE (LIST-IDX) TO RPT-EXPIRY-O.
052700     WRITE REPORT-RECORD FROM RPT-LIST-DETAIL AFTER ADVANCING 1.
052800     SET LIST-IDX DOWN BY 1.
052900
053000 710-LIST-ONE-CODE-EXIT.
053100     EXIT.
053200
053300
053400 800-REWRITE-MASTER.
053500
053600     IF WS-CODE-COUNT IS GREATER THAN ZERO
053700        SET CODE-IDX TO 1
053800        PERFORM 810-WRITE-ONE-CODE THRU 810-WRITE-ONE-CODE-EXIT
053900           WS-CODE-COUNT TIMES.
054000
054100 800-REWRITE-MASTER-EXIT.
054200     EXIT.
054300
054400
054500 810-WRITE-ONE-CODE.
054600
054700     MOVE WS-TBL-AC-ID (CODE-IDX)            TO AC-ID.
054800     MOVE WS-TBL-AC-CODE (CODE-IDX)           TO AC-CODE.
054900     MOVE WS-TBL-AC-DAPUR-NAME (CODE-IDX)     TO AC-DAPUR-NAME.
055000     MOVE WS-TBL-AC-STATUS (CODE-IDX)         TO AC-STATUS.
055100     MOVE WS-TBL-AC-START-DATE (CODE-IDX)     TO AC-START-DATE.
055200     MOVE WS-TBL-AC-EXPIRES-DATE (CODE-IDX)   TO AC-EXPIRES-DATE.
055300     WRITE AC-OUT-RECORD FROM ACCESS-CODE-RECORD.
055400     SET CODE-IDX UP BY 1.
055500
055600 810-WRITE-ONE-CODE-EXIT.
055700     EXIT.
055800
055900
056000 900-EXPIRED-TEST.
056100
056200     MOVE "NO " TO WS-EXPIRED-SW.
056300     IF WS-BASE-DATE IS GREATER THAN
056400        WS-TBL-AC-EXPIRES-DATE (CODE-IDX)
056500        MOVE "YES" TO WS-EXPIRED-SW.
056600
056700 900-EXPIRED-TEST-EXIT.
056800     EXIT.
056900
057000
057100 900-WRITE-CONTROL-REPORT.
057200
057300     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER ADVANCING 2.
057400     WRITE REPORT-RECORD FROM RPT-CONTROL-TOTALS AFTER ADVANCING 1.
057500     MOVE "CODES READ FROM MASTER"     TO RPT-CTL-LABEL.
057600     MOVE WS-CODE-READ-CTR             TO RPT-CTL-VALUE.
057700     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
057800     MOVE "CODES CREATED"              TO RPT-CTL-LABEL.
057900     MOVE WS-CREATE-CTR                TO RPT-CTL-VALUE.
058000     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
058100     MOVE "CODES EXTENDED"             TO RPT-CTL-LABEL.
058200     MOVE WS-EXTEND-CTR                TO RPT-CTL-VALUE.
058300     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
058400     MOVE "CODES FORCE-EXPIRED"        TO RPT-CTL-LABEL.
058500     MOVE WS-EXPIRE-CTR                TO RPT-CTL-VALUE.
058600     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
058700     MOVE "CODES SWEPT TO EXPIRED"     TO RPT-CTL-LABEL.
058800     MOVE WS-SWEEP-CTR                 TO RPT-CTL-VALUE.
058900     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
059000     MOVE "COMMAND ERRORS"             TO RPT-CTL-LABEL.
059100     MOVE WS-COMMAND-ERROR-CTR         TO RPT-CTL-VALUE.
059200     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
059300
059400 900-WRITE-CONTROL-REPORT-EXIT.
059500     EXIT.
059600
059700
059800 990-CLOSE-FILES.
059900
060000     CLOSE ACCESS-CODES-IN
060100           ACCESS-CODES-OUT
060200           CODE-COMMANDS
060300           REPORT-FILE.
060400
060500 990-CLOSE-FILES-EXIT.
060600     EXIT.
060700
060800*    END OF PROGRAM MBGCODES
