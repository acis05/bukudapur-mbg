000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     MBGRPTS.
000400 AUTHOR.         R PARDOSI.
000500 INSTALLATION.   YAYASAN DAPUR BERSAMA - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN.   03/10/94.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    BUKUDAPUR MBG - REPORT BUILDER
001300*
001400*    READS THE JOURNAL HEADER AND JOURNAL LINE FILES WRITTEN BY
001500*    THE POSTING ENGINE AND PRODUCES TWO PRINTED REPORTS:
001600*
001700*       1. JOURNAL REGISTER - ONE GROUP PER POSTED ENTRY, BROKEN
001800*          ON THE ENTRY ID, WITH AN ENTRY SUBTOTAL AND A REPORT
001900*          GRAND TOTAL.
002000*
002100*       2. TRIAL BALANCE - THE JOURNAL LINES SORTED ASCENDING BY
002200*          ACCOUNT CODE AND BROKEN ON THE CODE, NETTING EACH
002300*          ACCOUNT TO A SINGLE DEBIT OR CREDIT COLUMN.
002400*
002500*    ALL RUPIAH AMOUNTS PRINT AS WHOLE RUPIAH WITH A THOUSANDS
002600*    SEPARATOR AND AN "RP" PREFIX - CENTS ARE CARRIED INTERNALLY
002700*    BUT NEVER SHOWN.
002800*
002900*    INPUT  FILE  -  JEHDRIN    (JOURNAL ENTRY HEADERS)
003000*    INPUT  FILE  -  JLINEIN    (JOURNAL LINES)
003100*    OUTPUT FILE  -  RPTOUT     (JOURNAL REGISTER + TRIAL BALANCE)
003200******************************************************************
003300*    CHANGE LOG
003400******************************************************************
003500*    03-10-94  RPR  INITIAL VERSION - JOURNAL REGISTER ONLY
003600*    08-22-95  RPR  ADDED TRIAL BALANCE VIA SORT OUTPUT PROCEDURE
003700*                   SO THE GENERAL LEDGER COULD BE PROVED DAILY
003800*    11-24-98  SDM  Y2K - RUN DATE AND JE-DATE BREAKDOWNS WIDENED
003900*                   TO 4-DIGIT CENTURY
004000*    05-14-22  RPR  CUTOVER TO BUKUDAPUR MBG NAMING, TICKET
004100*                   BDM-0219, ADDED THE RP WHOLE-RUPIAH EDITING
004200*                   ON ALL AMOUNT COLUMNS PER THE NEW DISPLAY RULE
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT JOURNAL-HDR-IN  ASSIGN TO JEHDRIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-JEHDR-STATUS.
005700
005800     SELECT JOURNAL-LINES-IN ASSIGN TO JLINEIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-JLINE-STATUS.
006100
006200     SELECT REPORT-FILE     ASSIGN TO RPTOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-REPORT-STATUS.
006500
006600     SELECT TB-SORT-FILE    ASSIGN TO TBSORTWK.
006700
006800******************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  JOURNAL-HDR-IN
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 80 CHARACTERS.
007600     COPY MBGJEHR.
007700
007800 FD  JOURNAL-LINES-IN
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 90 CHARACTERS.
008200     COPY MBGJLNR.
008300
008400 FD  REPORT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 132 CHARACTERS.
008800 01  REPORT-RECORD                PIC X(132).
008900
009000 SD  TB-SORT-FILE
009100     RECORD CONTAINS 80 CHARACTERS.
009200 01  TB-SORT-RECORD.
009300     05  TB-ACCT-CODE-SRT         PIC X(10).
009400     05  TB-ACCT-NAME-SRT         PIC X(40).
009500     05  TB-DEBIT-SRT             PIC S9(09)V99.
009600     05  TB-CREDIT-SRT            PIC S9(09)V99.
009700     05  FILLER                   PIC X(08).
009800
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200
010300 01  FLAGS-AND-SWITCHES.
010400     05  WS-EOF-HDR-SW            PIC X(3)  VALUE "NO ".
010500         88  EOF-HEADERS                    VALUE "YES".
010600     05  WS-EOF-LINE-SW           PIC X(3)  VALUE "NO ".
010700         88  EOF-LINES                      VALUE "YES".
010800     05  WS-EOF-TB-SW             PIC X(3)  VALUE "NO ".
010900         88  EOF-TB-SORT                    VALUE "YES".
011000     05  WS-REPORT-ID-SW          PIC X(3)  VALUE "REG".
011100         88  PRINTING-REGISTER              VALUE "REG".
011200         88  PRINTING-TRIAL-BAL             VALUE "TRI".
011300     05  FILLER                   PIC X(3)  VALUE SPACES.
011400
011500 01  WS-FILE-STATUS-CODES.
011600     05  WS-JEHDR-STATUS          PIC X(02) VALUE SPACES.
011700         88  JEHDR-AT-EOF                   VALUE "10".
011800     05  WS-JLINE-STATUS          PIC X(02) VALUE SPACES.
011900         88  JLINE-AT-EOF                   VALUE "10".
012000     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
012100     05  FILLER                   PIC X(02) VALUE SPACES.
012200
012300 01  WS-REPORT-CONTROLS.
012400     05  WS-PAGE-COUNT            PIC S9(3) COMP VALUE ZERO.
012500     05  WS-LINES-USED            PIC S9(3) COMP VALUE ZERO.
012600     05  WS-LINES-PER-PAGE        PIC S9(3) COMP VALUE +55.
012700     05  FILLER                   PIC X(01) VALUE SPACES.
012800
012900 01  WS-ACCUMULATORS.
013000     05  WS-ENTRIES-PRINTED-CTR   PIC 9(5)  COMP VALUE ZERO.
013100     05  WS-LINES-PRINTED-CTR     PIC 9(5)  COMP VALUE ZERO.
013200     05  WS-ACCOUNTS-PRINTED-CTR  PIC 9(5)  COMP VALUE ZERO.
013300     05  FILLER                   PIC X(01) VALUE SPACES.
013400
013500 01  WS-MONEY-TOTALS.
013600     05  WS-ENTRY-DEBIT-SUB       PIC S9(09)V99 VALUE ZERO.
013700     05  WS-ENTRY-CREDIT-SUB      PIC S9(09)V99 VALUE ZERO.
013800     05  WS-REG-DEBIT-GRAND       PIC S9(09)V99 VALUE ZERO.
013900     05  WS-REG-CREDIT-GRAND      PIC S9(09)V99 VALUE ZERO.
014000     05  WS-TB-NET-DEBIT          PIC S9(09)V99 VALUE ZERO.
014100     05  WS-TB-NET-CREDIT         PIC S9(09)V99 VALUE ZERO.
014200     05  WS-TB-DEBIT-GRAND        PIC S9(09)V99 VALUE ZERO.
014300     05  WS-TB-CREDIT-GRAND       PIC S9(09)V99 VALUE ZERO.
014400     05  FILLER                   PIC X(01) VALUE SPACES.
014500
014600 77  WS-TB-DIFFERENCE             PIC S9(09)V99 VALUE ZERO.
014700 77  WS-RUPIAH-WHOLE              PIC 9(10)     VALUE ZERO.
014800 77  WS-TB-CUR-CODE               PIC X(10)     VALUE SPACES.
014900 77  WS-TB-CUR-NAME               PIC X(40)     VALUE SPACES.
015000
015100******************************************************************
015200*    RUN-DATE BREAKDOWN FOR PAGE HEADINGS.
015300******************************************************************
015400 01  WS-RUN-DATE-6.
015500     05  WS-RUN-YY2               PIC 9(02).
015600     05  WS-RUN-MM2               PIC 9(02).
015700     05  WS-RUN-DD2               PIC 9(02).
015750     05  FILLER                   PIC X(02) VALUE SPACES.
015800
015900 77  WS-RUN-DATE-8                PIC 9(08) VALUE ZERO.
016000 01  WS-RUN-DATE-8-GRP REDEFINES WS-RUN-DATE-8.
016100     05  WS-RUN-CENTURY           PIC 9(02).
016200     05  WS-RUN-YY                PIC 9(02).
016300     05  WS-RUN-MM                PIC 9(02).
016400     05  WS-RUN-DD                PIC 9(02).
016500
016600******************************************************************
016700*    CURRENT JOURNAL ENTRY DATE, BROKEN DOWN FOR THE ENTRY
016800*    HEADER LINE (DD-MM-CCYY).
016900******************************************************************
017000 77  WS-JE-DATE-8                 PIC 9(08) VALUE ZERO.
017100 01  WS-JE-DATE-GRP REDEFINES WS-JE-DATE-8.
017200     05  WS-JE-CCYY               PIC 9(04).
017300     05  WS-JE-MM                 PIC 9(02).
017400     05  WS-JE-DD                 PIC 9(02).
017500
017600 01  WS-JE-DATE-DISPLAY.
017700     05  WS-JE-DD-O               PIC 9(02).
017800     05  FILLER                   PIC X(01) VALUE "-".
017900     05  WS-JE-MM-O               PIC 9(02).
018000     05  FILLER                   PIC X(01) VALUE "-".
018100     05  WS-JE-CCYY-O             PIC 9(04).
018200
018300******************************************************************
018400*    LOOK-AHEAD BUFFER FOR THE NEXT JOURNAL LINE - PRIMED BEFORE
018500*    THE MAIN REGISTER LOOP AND REFILLED AFTER EVERY LINE PRINTED
018600*    SO THE ENTRY-ID BREAK CAN BE TESTED WITHOUT BACKING UP THE
018700*    FILE.
018800******************************************************************
018900 01  WS-REG-LINE-BUFFER.
019000     05  WS-BUF-ENTRY-ID          PIC 9(06).
019100     05  WS-BUF-ACCT-CODE         PIC X(10).
019200     05  WS-BUF-ACCT-NAME         PIC X(40).
019300     05  WS-BUF-DEBIT             PIC S9(09)V99.
019400     05  WS-BUF-CREDIT            PIC S9(09)V99.
019500     05  FILLER                   PIC X(05).
019600
019700 01  WS-REG-LINE-BUFFER-RDF REDEFINES WS-REG-LINE-BUFFER.
019800     05  WS-REG-LINE-BUFFER-ALL   PIC X(83).
019900
020000******************************************************************
020100*    REPORT TITLE LINES.
020200******************************************************************
020300 01  RPT-REG-TITLE.
020400     05  FILLER                   PIC X(20) VALUE "BUKUDAPUR MBG".
020500     05  FILLER                   PIC X(20) VALUE "JOURNAL REGISTER".
020600     05  FILLER                   PIC X(09) VALUE "RUN DATE".
020700     05  RPT-REG-RUN-DATE-O       PIC 9(08).
020800     05  FILLER                   PIC X(75) VALUE SPACES.
020900
021000 01  RPT-TB-TITLE.
021100     05  FILLER                   PIC X(20) VALUE "BUKUDAPUR MBG".
021200     05  FILLER                   PIC X(20) VALUE "TRIAL BALANCE".
021300     05  FILLER                   PIC X(09) VALUE "RUN DATE".
021400     05  RPT-TB-RUN-DATE-O        PIC 9(08).
021500     05  FILLER                   PIC X(75) VALUE SPACES.
021600
021700******************************************************************
021800*    JOURNAL REGISTER PRINT LINES.
021900******************************************************************
022000 01  RPT-REG-ENTRY-HDR.
022100     05  FILLER                   PIC X(01) VALUE SPACES.
022200     05  FILLER                   PIC X(06) VALUE "ENTRY ".
022300     05  RPT-REG-ENTRY-ID-O       PIC 9(06).
022400     05  FILLER                   PIC X(02) VALUE SPACES.
022500     05  RPT-REG-DATE-O           PIC X(10).
022600     05  FILLER                   PIC X(02) VALUE SPACES.
022700     05  RPT-REG-SOURCE-O         PIC X(10).
022800     05  FILLER                   PIC X(02) VALUE SPACES.
022900     05  RPT-REG-MEMO-O           PIC X(40).
023000     05  FILLER                   PIC X(53) VALUE SPACES.
023100
023200 01  RPT-REG-DETAIL.
023300     05  FILLER                   PIC X(03) VALUE SPACES.
023400     05  RPT-REG-ACCT-CODE-O      PIC X(10).
023500     05  FILLER                   PIC X(02) VALUE SPACES.
023600     05  RPT-REG-ACCT-NAME-O      PIC X(40).
023700     05  FILLER                   PIC X(02) VALUE SPACES.
023800     05  FILLER                   PIC X(02) VALUE "Rp".
023900     05  FILLER                   PIC X(01) VALUE SPACES.
024000     05  RPT-REG-DEBIT-O          PIC Z,ZZZ,ZZZ,ZZ9.
024100     05  FILLER                   PIC X(02) VALUE SPACES.
024200     05  FILLER                   PIC X(02) VALUE "Rp".
024300     05  FILLER                   PIC X(01) VALUE SPACES.
024400     05  RPT-REG-CREDIT-O         PIC Z,ZZZ,ZZZ,ZZ9.
024500     05  FILLER                   PIC X(41) VALUE SPACES.
024600
024700 01  RPT-REG-SUBTOTAL.
024800     05  FILLER                   PIC X(03) VALUE SPACES.
024900     05  FILLER                   PIC X(11) VALUE "ENTRY TOTAL".
025000     05  FILLER                   PIC X(43) VALUE SPACES.
025100     05  FILLER                   PIC X(02) VALUE "Rp".
025200     05  FILLER                   PIC X(01) VALUE SPACES.
025300     05  RPT-REG-SUB-DEBIT-O      PIC Z,ZZZ,ZZZ,ZZ9.
025400     05  FILLER                   PIC X(02) VALUE SPACES.
025500     05  FILLER                   PIC X(02) VALUE "Rp".
025600     05  FILLER                   PIC X(01) VALUE SPACES.
025700     05  RPT-REG-SUB-CREDIT-O     PIC Z,ZZZ,ZZZ,ZZ9.
025800     05  FILLER                   PIC X(41) VALUE SPACES.
025900
026000 01  RPT-REG-GRAND.
026100     05  FILLER                   PIC X(03) VALUE SPACES.
026200     05  FILLER                   PIC X(20) VALUE "JOURNAL GRAND TOTAL".
026300     05  FILLER                   PIC X(34) VALUE SPACES.
026400     05  FILLER                   PIC X(02) VALUE "Rp".
026500     05  FILLER                   PIC X(01) VALUE SPACES.
026600     05  RPT-REG-GR-DEBIT-O       PIC Z,ZZZ,ZZZ,ZZ9.
026700     05  FILLER                   PIC X(02) VALUE SPACES.
026800     05  FILLER                   PIC X(02) VALUE "Rp".
026900     05  FILLER                   PIC X(01) VALUE SPACES.
027000     05  RPT-REG-GR-CREDIT-O      PIC Z,ZZZ,ZZZ,ZZ9.
027100     05  FILLER                   PIC X(41) VALUE SPACES.
027200
027300******************************************************************
027400*    TRIAL BALANCE PRINT LINES.
027500******************************************************************
027600 01  RPT-TB-HEADER.
027700     05  FILLER                   PIC X(03) VALUE SPACES.
027800     05  FILLER                   PIC X(10) VALUE "ACCT CODE".
027900     05  FILLER                   PIC X(03) VALUE SPACES.
028000     05  FILLER                   PIC X(30) VALUE "ACCOUNT NAME".
028100     05  FILLER                   PIC X(02) VALUE SPACES.
028200     05  FILLER                   PIC X(12) VALUE "DEBIT".
028300     05  FILLER                   PIC X(05) VALUE SPACES.
028400     05  FILLER                   PIC X(12) VALUE "CREDIT".
028500     05  FILLER                   PIC X(55) VALUE SPACES.
028600
028700 01  RPT-TB-DETAIL.
028800     05  FILLER                   PIC X(03) VALUE SPACES.
028900     05  RPT-TB-CODE-O            PIC X(10).
029000     05  FILLER                   PIC X(03) VALUE SPACES.
029100     05  RPT-TB-NAME-O            PIC X(30).
029200     05  FILLER                   PIC X(02) VALUE SPACES.
029300     05  FILLER                   PIC X(02) VALUE "Rp".
029400     05  FILLER                   PIC X(01) VALUE SPACES.
029500     05  RPT-TB-DEBIT-O           PIC Z,ZZZ,ZZZ,ZZ9.
029600     05  FILLER                   PIC X(02) VALUE SPACES.
029700     05  FILLER                   PIC X(02) VALUE "Rp".
029800     05  FILLER                   PIC X(01) VALUE SPACES.
029900     05  RPT-TB-CREDIT-O          PIC Z,ZZZ,ZZZ,ZZ9.
030000     05  FILLER                   PIC X(50) VALUE SPACES.
030100
030200 01  RPT-TB-TOTAL.
030300     05  FILLER                   PIC X(03) VALUE SPACES.
030400     05  FILLER                   PIC X(15) VALUE "TOTAL".
030500     05  FILLER                   PIC X(30) VALUE SPACES.
030600     05  FILLER                   PIC X(02) VALUE "Rp".
030700     05  FILLER                   PIC X(01) VALUE SPACES.
030800     05  RPT-TB-TOT-DEBIT-O       PIC Z,ZZZ,ZZZ,ZZ9.
030900     05  FILLER                   PIC X(02) VALUE SPACES.
031000     05  FILLER                   PIC X(02) VALUE "Rp".
031100     05  FILLER                   PIC X(01) VALUE SPACES.
031200     05  RPT-TB-TOT-CREDIT-O      PIC Z,ZZZ,ZZZ,ZZ9.
031300     05  FILLER                   PIC X(50) VALUE SPACES.
031400
031500******************************************************************
031600 PROCEDURE DIVISION.
031700******************************************************************
031800
031900 000-MAINLINE SECTION.
032000
032100     PERFORM 005-HOUSEKEEPING THRU 005-HOUSEKEEPING-EXIT.
032200     OPEN INPUT  JOURNAL-HDR-IN
032300          INPUT  JOURNAL-LINES-IN
032400          OUTPUT REPORT-FILE.
032500     PERFORM 100-LOAD-JOURNAL THRU 100-LOAD-JOURNAL-EXIT.
032600     MOVE "REG" TO WS-REPORT-ID-SW.
032700     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
032800     PERFORM 200-JOURNAL-REGISTER THRU 200-JOURNAL-REGISTER-EXIT
032900        UNTIL EOF-HEADERS.
033000     PERFORM 240-REGISTER-GRAND-TOTAL THRU
033100                                  240-REGISTER-GRAND-TOTAL-EXIT.
033200     CLOSE JOURNAL-HDR-IN
033300           JOURNAL-LINES-IN.
033400     MOVE "TRI" TO WS-REPORT-ID-SW.
033500     MOVE ZERO  TO WS-LINES-USED.
033600     PERFORM 300-TRIAL-BALANCE-SORT THRU 300-TRIAL-BALANCE-SORT-EXIT.
033700     CLOSE REPORT-FILE.
033800     MOVE ZERO TO RETURN-CODE.
033900     GOBACK.
034000
034100
034200 005-HOUSEKEEPING.
034300
034400     ACCEPT WS-RUN-DATE-6 FROM DATE.
034500     MOVE "20"       TO WS-RUN-CENTURY.
034600     MOVE WS-RUN-YY2 TO WS-RUN-YY.
034700     MOVE WS-RUN-MM2 TO WS-RUN-MM.
034800     MOVE WS-RUN-DD2 TO WS-RUN-DD.
034900     MOVE WS-RUN-DATE-8-GRP TO RPT-REG-RUN-DATE-O.
035000     MOVE WS-RUN-DATE-8-GRP TO RPT-TB-RUN-DATE-O.
035100
035200 005-HOUSEKEEPING-EXIT.
035300     EXIT.
035400
035500
035600 100-LOAD-JOURNAL.
035700
035800     PERFORM 110-READ-HEADER THRU 110-READ-HEADER-EXIT.
035900     PERFORM 115-READ-LINE THRU 115-READ-LINE-EXIT.
036000
036100 100-LOAD-JOURNAL-EXIT.
036200     EXIT.
036300
036400
036500 110-READ-HEADER.
036600
036700     READ JOURNAL-HDR-IN
036800        AT END
036900           MOVE "YES" TO WS-EOF-HDR-SW.
037000
037100 110-READ-HEADER-EXIT.
037200     EXIT.
037300
037400
037500 115-READ-LINE.
037600
037700     READ JOURNAL-LINES-IN
037800        AT END
037900           MOVE "YES" TO WS-EOF-LINE-SW
038000           MOVE SPACES TO WS-REG-LINE-BUFFER-ALL
038100        NOT AT END
038200           MOVE JL-ENTRY-ID     TO WS-BUF-ENTRY-ID
038300           MOVE JL-ACCOUNT-CODE TO WS-BUF-ACCT-CODE
038400           MOVE JL-ACCOUNT-NAME TO WS-BUF-ACCT-NAME
038500           MOVE JL-DEBIT        TO WS-BUF-DEBIT
038600           MOVE JL-CREDIT       TO WS-BUF-CREDIT.
038700
038800 115-READ-LINE-EXIT.
038900     EXIT.
039000
039100
039200 200-JOURNAL-REGISTER.
039300
039400     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE
039500        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
039600     PERFORM 210-ENTRY-HEADER-LINE THRU 210-ENTRY-HEADER-LINE-EXIT.
039700     MOVE ZERO TO WS-ENTRY-DEBIT-SUB.
039800     MOVE ZERO TO WS-ENTRY-CREDIT-SUB.
039900     PERFORM 220-DETAIL-LINE THRU 220-DETAIL-LINE-EXIT
040000        UNTIL EOF-LINES
040100           OR WS-BUF-ENTRY-ID IS NOT EQUAL TO JE-ID.
040200     PERFORM 230-ENTRY-SUBTOTAL THRU 230-ENTRY-SUBTOTAL-EXIT.
040300     ADD 1 TO WS-ENTRIES-PRINTED-CTR.
040400     PERFORM 110-READ-HEADER THRU 110-READ-HEADER-EXIT.
040500
040600 200-JOURNAL-REGISTER-EXIT.
040700     EXIT.
040800
040900
041000 210-ENTRY-HEADER-LINE.
041100
041200     MOVE SPACES    TO RPT-REG-ENTRY-HDR.
041300     MOVE JE-ID     TO RPT-REG-ENTRY-ID-O.
041400     MOVE JE-DATE   TO WS-JE-DATE-8.
041500     MOVE WS-JE-DD   TO WS-JE-DD-O.
041600     MOVE WS-JE-MM   TO WS-JE-MM-O.
041700     MOVE WS-JE-CCYY TO WS-JE-CCYY-O.
041800     MOVE WS-JE-DATE-DISPLAY TO RPT-REG-DATE-O.
041900     MOVE JE-SOURCE TO RPT-REG-SOURCE-O.
042000     MOVE JE-MEMO   TO RPT-REG-MEMO-O.
042100     WRITE REPORT-RECORD FROM RPT-REG-ENTRY-HDR AFTER ADVANCING 2.
042200     ADD 2 TO WS-LINES-USED.
042300
042400 210-ENTRY-HEADER-LINE-EXIT.
042500     EXIT.
042600
042700
042800 220-DETAIL-LINE.
042900
043000     MOVE SPACES          TO RPT-REG-DETAIL.
043100     MOVE WS-BUF-ACCT-CODE TO RPT-REG-ACCT-CODE-O.
043200     MOVE WS-BUF-ACCT-NAME TO RPT-REG-ACCT-NAME-O.
043300     MOVE WS-BUF-DEBIT     TO WS-RUPIAH-WHOLE.
043400     MOVE WS-RUPIAH-WHOLE  TO RPT-REG-DEBIT-O.
043500     MOVE WS-BUF-CREDIT    TO WS-RUPIAH-WHOLE.
043600     MOVE WS-RUPIAH-WHOLE  TO RPT-REG-CREDIT-O.
043700     WRITE REPORT-RECORD FROM RPT-REG-DETAIL AFTER ADVANCING 1.
044000     ADD 1 TO WS-LINES-USED.
044100     ADD 1 TO WS-LINES-PRINTED-CTR.
044200     ADD WS-BUF-DEBIT  TO WS-ENTRY-DEBIT-SUB.
044300     ADD WS-BUF-CREDIT TO WS-ENTRY-CREDIT-SUB.
044400     PERFORM 115-READ-LINE THRU 115-READ-LINE-EXIT.
044500
044600 220-DETAIL-LINE-EXIT.
044700     EXIT.
044800
044900
045000 230-ENTRY-SUBTOTAL.
045100
045200     MOVE SPACES             TO RPT-REG-SUBTOTAL.
045300     MOVE WS-ENTRY-DEBIT-SUB  TO WS-RUPIAH-WHOLE.
045400     MOVE WS-RUPIAH-WHOLE     TO RPT-REG-SUB-DEBIT-O.
045500     MOVE WS-ENTRY-CREDIT-SUB TO WS-RUPIAH-WHOLE.
045600     MOVE WS-RUPIAH-WHOLE     TO RPT-REG-SUB-CREDIT-O.
045700     WRITE REPORT-RECORD FROM RPT-REG-SUBTOTAL AFTER ADVANCING 1.
045800     ADD 1 TO WS-LINES-USED.
045900     ADD WS-ENTRY-DEBIT-SUB  TO WS-REG-DEBIT-GRAND.
046000     ADD WS-ENTRY-CREDIT-SUB TO WS-REG-CREDIT-GRAND.
046100
046200 230-ENTRY-SUBTOTAL-EXIT.
046300     EXIT.
046400
046500
046600 240-REGISTER-GRAND-TOTAL.
046700
046800     MOVE SPACES            TO RPT-REG-GRAND.
046900     MOVE WS-REG-DEBIT-GRAND  TO WS-RUPIAH-WHOLE.
047000     MOVE WS-RUPIAH-WHOLE     TO RPT-REG-GR-DEBIT-O.
047100     MOVE WS-REG-CREDIT-GRAND TO WS-RUPIAH-WHOLE.
047200     MOVE WS-RUPIAH-WHOLE     TO RPT-REG-GR-CREDIT-O.
047300     WRITE REPORT-RECORD FROM RPT-REG-GRAND AFTER ADVANCING 2.
047400
047500 240-REGISTER-GRAND-TOTAL-EXIT.
047600     EXIT.
047700
047800
047900 300-TRIAL-BALANCE-SORT.
048000
048100     SORT TB-SORT-FILE
048200         ON ASCENDING KEY TB-ACCT-CODE-SRT
048300         INPUT  PROCEDURE 310-TB-INPUT-PROCD THRU 310-TB-INPUT-EXIT
048400         OUTPUT PROCEDURE 320-TB-OUTPUT-PROCD THRU 320-TB-OUTPUT-EXIT.
048500
048600 300-TRIAL-BALANCE-SORT-EXIT.
048700     EXIT.
048800
048900
049000 310-TB-INPUT-PROCD.
049100
049200     OPEN INPUT JOURNAL-LINES-IN.
049300     MOVE "NO " TO WS-EOF-LINE-SW.
049400     PERFORM 315-RELEASE-ONE-LINE THRU 315-RELEASE-ONE-LINE-EXIT
049500        UNTIL EOF-LINES.
049600     CLOSE JOURNAL-LINES-IN.
049700
049800 310-TB-INPUT-EXIT.
049900     EXIT.
050000
050100
050200 315-RELEASE-ONE-LINE.
050300
050400     READ JOURNAL-LINES-IN
050500        AT END
050600           MOVE "YES" TO WS-EOF-LINE-SW
050700        NOT AT END
050800           MOVE JL-ACCOUNT-CODE TO TB-ACCT-CODE-SRT
050900           MOVE JL-ACCOUNT-NAME TO TB-ACCT-NAME-SRT
051000           MOVE JL-DEBIT        TO TB-DEBIT-SRT
051100           MOVE JL-CREDIT       TO TB-CREDIT-SRT
051200           RELEASE TB-SORT-RECORD.
051300
051400 315-RELEASE-ONE-LINE-EXIT.
051500     EXIT.
051600
051700
051800 320-TB-OUTPUT-PROCD.
051900
052000     MOVE "NO " TO WS-EOF-TB-SW.
052100     PERFORM 322-RETURN-ONE-LINE THRU 322-RETURN-ONE-LINE-EXIT.
052200     IF NOT EOF-TB-SORT
052300        MOVE TB-ACCT-CODE-SRT TO WS-TB-CUR-CODE
052400        MOVE TB-ACCT-NAME-SRT TO WS-TB-CUR-NAME
052500        MOVE ZERO TO WS-TB-NET-DEBIT
052600        MOVE ZERO TO WS-TB-NET-CREDIT
052700        PERFORM 330-TB-ACCOUNT-BREAK THRU 330-TB-ACCOUNT-BREAK-EXIT
052800           UNTIL EOF-TB-SORT
052900        PERFORM 340-TB-GRAND-TOTAL THRU 340-TB-GRAND-TOTAL-EXIT.
053000
053100 320-TB-OUTPUT-EXIT.
053200     EXIT.
053300
053400
053500 322-RETURN-ONE-LINE.
053600
053700     RETURN TB-SORT-FILE
053800        AT END
053900           MOVE "YES" TO WS-EOF-TB-SW.
054000
054100 322-RETURN-ONE-LINE-EXIT.
054200     EXIT.
054300
054400
054500 330-TB-ACCOUNT-BREAK.
054600
054700     IF TB-ACCT-CODE-SRT IS EQUAL TO WS-TB-CUR-CODE
054800        ADD TB-DEBIT-SRT  TO WS-TB-NET-DEBIT
054900        ADD TB-CREDIT-SRT TO WS-TB-NET-CREDIT
055000        PERFORM 322-RETURN-ONE-LINE THRU 322-RETURN-ONE-LINE-EXIT
055100     ELSE
055200        PERFORM 335-PRINT-ACCOUNT-LINE THRU
055300                                   335-PRINT-ACCOUNT-LINE-EXIT
055400        MOVE TB-ACCT-CODE-SRT TO WS-TB-CUR-CODE
055500        MOVE TB-ACCT-NAME-SRT TO WS-TB-CUR-NAME
055600        MOVE ZERO TO WS-TB-NET-DEBIT
055700        MOVE ZERO TO WS-TB-NET-CREDIT
055800        ADD TB-DEBIT-SRT  TO WS-TB-NET-DEBIT
055900        ADD TB-CREDIT-SRT TO WS-TB-NET-CREDIT
056000        PERFORM 322-RETURN-ONE-LINE THRU 322-RETURN-ONE-LINE-EXIT
056100        IF EOF-TB-SORT
056200           PERFORM 335-PRINT-ACCOUNT-LINE THRU
056300                                   335-PRINT-ACCOUNT-LINE-EXIT.
056400
056500 330-TB-ACCOUNT-BREAK-EXIT.
056600     EXIT.
056700
056800
056900 335-PRINT-ACCOUNT-LINE.
057000
057100     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE
057200        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
057300     MOVE SPACES TO RPT-TB-DETAIL.
057400     MOVE WS-TB-CUR-CODE TO RPT-TB-CODE-O.
057500     MOVE WS-TB-CUR-NAME TO RPT-TB-NAME-O.
057600     IF WS-TB-NET-DEBIT IS GREATER THAN WS-TB-NET-CREDIT
057700        COMPUTE WS-TB-DIFFERENCE = WS-TB-NET-DEBIT - WS-TB-NET-CREDIT
057800        MOVE WS-TB-DIFFERENCE TO WS-RUPIAH-WHOLE
057900        MOVE WS-RUPIAH-WHOLE  TO RPT-TB-DEBIT-O
058000        MOVE ZERO             TO WS-RUPIAH-WHOLE
058100        MOVE WS-RUPIAH-WHOLE  TO RPT-TB-CREDIT-O
058200        ADD WS-TB-DIFFERENCE  TO WS-TB-DEBIT-GRAND
058300     ELSE
058400        COMPUTE WS-TB-DIFFERENCE = WS-TB-NET-CREDIT - WS-TB-NET-DEBIT
058500        MOVE ZERO             TO WS-RUPIAH-WHOLE
058600        MOVE WS-RUPIAH-WHOLE  TO RPT-TB-DEBIT-O
058700        MOVE WS-TB-DIFFERENCE TO WS-RUPIAH-WHOLE
058800        MOVE WS-RUPIAH-WHOLE  TO RPT-TB-CREDIT-O
058900        ADD WS-TB-DIFFERENCE  TO WS-TB-CREDIT-GRAND
059000     END-IF.
059100     WRITE REPORT-RECORD FROM RPT-TB-DETAIL AFTER ADVANCING 1.
059200     ADD 1 TO WS-LINES-USED.
059300     ADD 1 TO WS-ACCOUNTS-PRINTED-CTR.
059400
059500 335-PRINT-ACCOUNT-LINE-EXIT.
059600     EXIT.
059700
059800
059900 340-TB-GRAND-TOTAL.
060000
060100     MOVE SPACES              TO RPT-TB-TOTAL.
060200     MOVE WS-TB-DEBIT-GRAND   TO WS-RUPIAH-WHOLE.
060300     MOVE WS-RUPIAH-WHOLE     TO RPT-TB-TOT-DEBIT-O.
060400     MOVE WS-TB-CREDIT-GRAND  TO WS-RUPIAH-WHOLE.
060500     MOVE WS-RUPIAH-WHOLE     TO RPT-TB-TOT-CREDIT-O.
060600     WRITE REPORT-RECORD FROM RPT-TB-TOTAL AFTER ADVANCING 2.
060700
060800 340-TB-GRAND-TOTAL-EXIT.
060900     EXIT.
061000
061100
061200 955-HEADINGS.
061300
061400     ADD 1 TO WS-PAGE-COUNT.
061500     IF PRINTING-REGISTER
061600        WRITE REPORT-RECORD FROM RPT-REG-TITLE AFTER ADVANCING
061700            TOP-OF-FORM
061800     ELSE
061900        WRITE REPORT-RECORD FROM RPT-TB-TITLE AFTER ADVANCING
062000            TOP-OF-FORM
062100        WRITE REPORT-RECORD FROM RPT-TB-HEADER AFTER ADVANCING 2
062200     END-IF.
062300     MOVE 3 TO WS-LINES-USED.
062400
062500 955-HEADINGS-EXIT.
062600     EXIT.
062700
062800*    END OF PROGRAM MBGRPTS
