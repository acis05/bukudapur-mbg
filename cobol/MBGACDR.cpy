000100******************************************************************
000200*    COPYBOOK:  MBGACDR                                          *
000300*    ACCESS-CODE MASTER RECORD - BUKUDAPUR MBG TRIAL/ACTIVE      *
000400*    CUSTOMER ACCESS CODE ADMINISTRATION.                        *
000500*    FIXED 94-BYTE LINE-SEQUENTIAL RECORD, MATCHED BY CODE SCAN. *
000600******************************************************************
000700*    01-13  RPR  ORIGINAL LAYOUT, TRIAL CODES ONLY AT FIRST      *
000800*    07-15  RPR  ADDED ACC-CODE STATUS ACTIVE/EXPIRED PER REQ 88 *
000900*    09-20  SDM  ADDED AC-DAPUR-NAME, SOME CODES HAD NO KITCHEN  *
001000******************************************************************
001100 01  ACCESS-CODE-RECORD.
001200     05  AC-ID                        PIC 9(06).
001300     05  AC-CODE                      PIC X(24).
001400     05  AC-DAPUR-NAME                PIC X(40).
001500     05  AC-STATUS                    PIC X(08).
001600         88  AC-STATUS-TRIAL                  VALUE "TRIAL   ".
001700         88  AC-STATUS-ACTIVE                 VALUE "ACTIVE  ".
001800         88  AC-STATUS-EXPIRED                VALUE "EXPIRED ".
001900     05  AC-START-DATE                PIC 9(08).
002000     05  AC-EXPIRES-DATE              PIC 9(08).
002100******************************************************************
002200*    END OF COPYBOOK MBGACDR - 94 BYTES                          *
002300******************************************************************
