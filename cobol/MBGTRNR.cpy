000100******************************************************************
000200*    COPYBOOK:  MBGTRNR                                          *
000300*    DAILY TRANSACTION RECORD - ONE FIXED LAYOUT, TYPE-CODED.    *
000400*    FEEDS THE JOURNAL POSTING ENGINE (CASH/PURC/APMT/SINV/      *
000500*    ARPM/USAG).  FIXED 141-BYTE RECORD, ALREADY IN DATE ORDER.  *
000600******************************************************************
000700*    05-21  RPR  ORIGINAL LAYOUT - CASH AND PURCHASE TYPES ONLY  *
000800*    08-21  RPR  ADDED SINV/ARPM FOR RECEIVABLES PER REQ BDM-102 *
000900*    12-22  SDM  ADDED USAG FOR KITCHEN STOCK CONSUMPTION         *
001000******************************************************************
001100 01  TRANSACTION-RECORD.
001200     05  TRN-TYPE                     PIC X(04).
001300         88  TRN-IS-CASH                      VALUE "CASH".
001400         88  TRN-IS-PURCHASE                  VALUE "PURC".
001500         88  TRN-IS-AP-PAYMENT                VALUE "APMT".
001600         88  TRN-IS-SALES-INVOICE             VALUE "SINV".
001700         88  TRN-IS-AR-PAYMENT                VALUE "ARPM".
001800         88  TRN-IS-USAGE                     VALUE "USAG".
001900     05  TRN-DATE                     PIC 9(08).
002000     05  TRN-REF-ID                   PIC 9(06).
002100     05  TRN-DIRECTION                PIC X(03).
002200         88  TRN-DIRECTION-IN                 VALUE "IN ".
002300         88  TRN-DIRECTION-OUT                VALUE "OUT".
002400     05  TRN-ACCT-1                   PIC X(10).
002500     05  TRN-ACCT-2                   PIC X(10).
002600     05  TRN-QTY                      PIC S9(07)V999.
002700     05  TRN-PRICE                    PIC S9(09)V99.
002800     05  TRN-AMOUNT                   PIC S9(09)V99.
002900     05  TRN-PAID-FLAG                PIC X(01).
003000         88  TRN-PAID-AT-PURCHASE             VALUE "Y".
003100         88  TRN-ON-ACCOUNT                   VALUE "N".
003200     05  TRN-MEMO                     PIC X(40).
003300     05  FILLER                       PIC X(27).
003400******************************************************************
003500*    END OF COPYBOOK MBGTRNR - 141 BYTES                         *
003600******************************************************************
