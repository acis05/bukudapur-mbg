000100******************************************************************
000200*    COPYBOOK:  MBGITMR                                          *
000300*    KITCHEN ITEM MASTER RECORD - PERPETUAL INVENTORY           *
000400*    MOVING-AVERAGE COST CARRIED ON THE RECORD.                  *
000500*    FIXED 88-BYTE LINE-SEQUENTIAL RECORD, SORTED BY ITM-ID.     *
000600******************************************************************
000700*    03-17  RPR  ORIGINAL LAYOUT FOR STOCK-ON-HAND TRACKING      *
000800*    11-18  SDM  ADDED ITM-MIN-STOCK FOR THE LOW-STOCK FLAG      *
001000******************************************************************
001100 01  ITEM-RECORD.
001200     05  ITM-ID                       PIC 9(06).
001300     05  ITM-NAME                     PIC X(40).
001400     05  ITM-UNIT                     PIC X(10).
001500     05  ITM-MIN-STOCK                PIC S9(07)V999.
001600     05  ITM-STOCK-QTY                PIC S9(07)V999.
001700     05  ITM-AVG-COST                 PIC S9(09)V99.
001800     05  FILLER                       PIC X(01).
001900******************************************************************
002000*    END OF COPYBOOK MBGITMR - 88 BYTES                          *
002100******************************************************************
