000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     MBGACTC.
000400 AUTHOR.         R PARDOSI.
000500 INSTALLATION.   YAYASAN DAPUR BERSAMA - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN.   04/02/92.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    BUKUDAPUR MBG - ACCOUNT TYPE CORRECTION
001300*
001400*    READS THE CHART OF ACCOUNTS MASTER, LISTS EVERY DISTINCT
001500*    ACC-TYPE VALUE PRESENT, CORRECTS THE KNOWN MISSPELLING
001600*    "PENDAPATN LAIN" TO "PENDAPATAN LAIN" WHEREVER IT APPEARS,
001700*    THEN LISTS THE DISTINCT TYPES AGAIN SO THE BOOKKEEPER CAN
001800*    SEE THE MISSPELLING IS GONE.  REWRITES THE MASTER.
001900*
002000*    INPUT  FILE  -  ACCTIN    (OLD CHART OF ACCOUNTS MASTER)
002100*    OUTPUT FILE  -  ACCTOUT   (NEW CHART OF ACCOUNTS MASTER)
002200*    OUTPUT FILE  -  ACTCRPT   (TYPE LISTS / CHANGE COUNT REPORT)
002300*
002400*    THIS PROGRAM EXISTS BECAUSE THE ORIGINAL CHART-OF-ACCOUNTS
002500*    SPREADSHEET, KEYED BY HAND BEFORE THE CUTOVER TO THIS SYSTEM,
002600*    CARRIED THE MISSPELLING INTO SEVERAL HUNDRED ACCOUNTS.  RUN
002700*    ONCE PER MASTER, NOT PART OF THE NIGHTLY CYCLE.
002800******************************************************************
002900*    CHANGE LOG
003000******************************************************************
003100*    04-02-92  RPR  INITIAL VERSION - DISTINCT TYPE LIST ONLY,
003200*                   USED TO AUDIT THE CHART BEFORE GOING LIVE
003300*    09-17-94  RPR  ADDED THE CORRECTION PASS PER BOOKKEEPER REQ
003400*    11-24-98  SDM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
003500*                   NO CHANGE REQUIRED, NOTED FOR THE AUDIT FILE
003600*    05-09-22  RPR  CUTOVER TO BUKUDAPUR MBG NAMING, TICKET
003700*                   BDM-0219, RE-RUN AGAINST THE CONVERTED CHART
003750*    06-02-23  SDM  BDM-0244 - CONTROL REPORT WAS PRINTING THE
003760*                   AFTER-COUNT ON BOTH THE BEFORE AND AFTER LINES;
003770*                   NOW SAVES THE FIRST-PASS COUNT SEPARATELY
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT ACCOUNTS-IN   ASSIGN TO ACCTIN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-ACCTIN-STATUS.
005200
005300     SELECT ACCOUNTS-OUT  ASSIGN TO ACCTOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-ACCTOUT-STATUS.
005600
005700     SELECT REPORT-FILE   ASSIGN TO ACTCRPT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-REPORT-STATUS.
006000
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  ACCOUNTS-IN
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 71 CHARACTERS.
006900     COPY MBGACCR.
007000
007100 FD  ACCOUNTS-OUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 71 CHARACTERS.
007500 01  ACCT-OUT-RECORD              PIC X(71).
007600
007700 FD  REPORT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 132 CHARACTERS.
008100 01  REPORT-RECORD                PIC X(132).
008200
008300******************************************************************
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600
008700 01  FLAGS-AND-SWITCHES.
008800     05  WS-EOF-ACCOUNTS-SW       PIC X(3)  VALUE "NO ".
008900         88  EOF-ACCOUNTS                   VALUE "YES".
009000     05  WS-TYPE-FOUND-SW         PIC X(3)  VALUE SPACES.
009100         88  TYPE-ALREADY-LISTED            VALUE "YES".
009200     05  WS-TABLE-FULL-SW         PIC X(3)  VALUE "NO ".
009300         88  ACCOUNT-TABLE-FULL             VALUE "YES".
009400         88  TYPE-TABLE-FULL                VALUE "YES".
009500     05  FILLER                   PIC X(3)  VALUE SPACES.
009600
009700 01  WS-FILE-STATUS-CODES.
009800     05  WS-ACCTIN-STATUS         PIC X(02) VALUE SPACES.
009900         88  ACCTIN-AT-EOF                  VALUE "10".
010000     05  WS-ACCTOUT-STATUS        PIC X(02) VALUE SPACES.
010100     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
010200     05  FILLER                   PIC X(02) VALUE SPACES.
010300
010400 01  WS-REPORT-CONTROLS.
010500     05  WS-PAGE-COUNT            PIC S9(3) COMP VALUE ZERO.
010600     05  WS-LINES-USED            PIC S9(3) COMP VALUE ZERO.
010700     05  WS-LINES-PER-PAGE        PIC S9(3) COMP VALUE +55.
010800     05  FILLER                   PIC X(01) VALUE SPACES.
010900
011000 01  WS-ACCUMULATORS.
011100     05  WS-ACCOUNT-READ-CTR      PIC 9(5)  COMP VALUE ZERO.
011200     05  WS-ACCOUNT-WRITE-CTR     PIC 9(5)  COMP VALUE ZERO.
011300     05  WS-TYPE-COUNT            PIC 9(3)  COMP VALUE ZERO.
011350     05  WS-INITIAL-TYPE-COUNT    PIC 9(3)  COMP VALUE ZERO.
011400     05  WS-FINAL-TYPE-COUNT      PIC 9(3)  COMP VALUE ZERO.
011500     05  WS-CHANGE-CTR            PIC 9(5)  COMP VALUE ZERO.
011550     05  WS-SEQ-ERROR-CTR         PIC 9(5)  COMP VALUE ZERO.
011600     05  FILLER                   PIC X(01) VALUE SPACES.
011700
011800 77  WS-MAX-ACCOUNTS              PIC S9(5) COMP VALUE +5000.
011900 77  WS-ACCOUNT-COUNT             PIC S9(5) COMP VALUE ZERO.
011950 77  WS-PREV-ACC-CODE-NUM         PIC 9(10)      VALUE ZERO.
012000 77  WS-MAX-TYPES                 PIC S9(3) COMP VALUE +50.
012100
012200 01  WS-ACCOUNT-MASTER-TABLE.
012300     05  WS-ACCT-ENTRY OCCURS 5000 TIMES
012400                       INDEXED BY ACCT-IDX.
012500         10  WS-TBL-ACC-CODE          PIC X(10).
012510         10  WS-TBL-ACC-CODE-NUM REDEFINES
012520                 WS-TBL-ACC-CODE  PIC 9(10).
012600         10  WS-TBL-ACC-NAME          PIC X(40).
012700         10  WS-TBL-ACC-TYPE          PIC X(20).
012800         10  WS-TBL-ACC-ACTIVE        PIC X(01).
012850         10  FILLER                   PIC X(05).
012900
013000 01  WS-TYPE-TABLE.
013100     05  WS-TYPE-ENTRY OCCURS 50 TIMES
013200                       INDEXED BY TYPE-IDX.
013300         10  WS-TBL-TYPE-VALUE        PIC X(20).
013350         10  FILLER                   PIC X(05).
013400
013420 01  WS-TYPE-TABLE-RDF REDEFINES WS-TYPE-TABLE.
013440     05  WS-TYPE-TABLE-ALL           PIC X(1250).
013460
013500 77  WS-OLD-TYPE-SPELLING         PIC X(20)
013600         VALUE "PENDAPATN LAIN".
013700 77  WS-NEW-TYPE-SPELLING         PIC X(20)
013800         VALUE "PENDAPATAN LAIN".
013810
013820 01  WS-RUN-DATE-6.
013830     05  WS-RUN-YY2               PIC 9(02).
013840     05  WS-RUN-MM2               PIC 9(02).
013850     05  WS-RUN-DD2               PIC 9(02).
013860     05  FILLER                   PIC X(02) VALUE SPACES.
013870
013880 77  WS-RUN-DATE-8                PIC 9(08) VALUE ZERO.
013890 01  WS-RUN-DATE-8-GRP REDEFINES WS-RUN-DATE-8.
013900     05  WS-RUN-CENTURY           PIC 9(02).
013910     05  WS-RUN-YY                PIC 9(02).
013920     05  WS-RUN-MM                PIC 9(02).
013930     05  WS-RUN-DD                PIC 9(02).
013940
013950 01  RPT-TITLE-3.
013960     05  FILLER                   PIC X(09) VALUE "RUN DATE ".
013970     05  RPT-RUN-DATE-O           PIC 9(08).
013980     05  FILLER                   PIC X(18) VALUE SPACES.
013990     05  FILLER                   PIC X(32) VALUE "OUT-OF-SEQUENCE ACCOUNT CODES".
014000     05  RPT-SEQ-ERR-O            PIC ZZ,ZZ9.
014010     05  FILLER                   PIC X(59) VALUE SPACES.
014020
014025 01  RPT-TITLE-1.
014030     05  FILLER                   PIC X(20) VALUE "BUKUDAPUR MBG".
014035     05  FILLER                   PIC X(40)
014040            VALUE "CHART OF ACCOUNTS - ACCOUNT TYPE AUDIT".
014045     05  FILLER                   PIC X(72) VALUE SPACES.
014500
014600 01  RPT-TITLE-2.
014700     05  RPT-TITLE-2-TEXT         PIC X(40).
014800     05  FILLER                   PIC X(92) VALUE SPACES.
014900
015000 01  RPT-TYPE-DETAIL.
015100     05  FILLER                   PIC X(04) VALUE SPACES.
015200     05  RPT-TYPE-O               PIC X(20).
015300     05  FILLER                   PIC X(108) VALUE SPACES.
015400
015500 01  RPT-BLANK-LINE.
015600     05  FILLER                   PIC X(132) VALUE SPACES.
015700
015800 01  RPT-CONTROL-LINE.
015900     05  RPT-CTL-LABEL            PIC X(40).
016000     05  RPT-CTL-VALUE            PIC ZZ,ZZ9.
016100     05  FILLER                   PIC X(86) VALUE SPACES.
016200
016300******************************************************************
016400 PROCEDURE DIVISION.
016500******************************************************************
016600
016700 000-MAINLINE SECTION.
016800
016900     OPEN INPUT  ACCOUNTS-IN
017000          OUTPUT ACCOUNTS-OUT
017100          OUTPUT REPORT-FILE.
017150     PERFORM 005-HOUSEKEEPING THRU 005-HOUSEKEEPING-EXIT.
017200     PERFORM 100-LOAD-ACCOUNTS THRU 100-LOAD-ACCOUNTS-EXIT.
017300     PERFORM 160-PRINT-TYPE-LIST THRU 160-PRINT-TYPE-LIST-EXIT.
017330     SET WS-INITIAL-TYPE-COUNT TO WS-TYPE-COUNT.
017400     PERFORM 200-CORRECT-TYPES THRU 200-CORRECT-TYPES-EXIT.
017500     MOVE ZERO TO WS-TYPE-COUNT.
017600     PERFORM 300-FINAL-TYPE-LIST THRU 300-FINAL-TYPE-LIST-EXIT.
017700     PERFORM 320-PRINT-CHANGE-COUNT THRU 320-PRINT-CHANGE-COUNT-EXIT.
017800     PERFORM 400-REWRITE-ACCOUNTS THRU 400-REWRITE-ACCOUNTS-EXIT.
017900     CLOSE ACCOUNTS-IN
018000           ACCOUNTS-OUT
018100           REPORT-FILE.
018200     MOVE ZERO TO RETURN-CODE.
018300     GOBACK.
018400
018500
018550 005-HOUSEKEEPING.
018560
018570     MOVE SPACES TO WS-TYPE-TABLE-ALL.
018580     ACCEPT WS-RUN-DATE-6 FROM DATE.
018590     MOVE "20"      TO WS-RUN-CENTURY.
018600     MOVE WS-RUN-YY2 TO WS-RUN-YY.
018610     MOVE WS-RUN-MM2 TO WS-RUN-MM.
018620     MOVE WS-RUN-DD2 TO WS-RUN-DD.
018630     MOVE WS-RUN-DATE-8-GRP TO RPT-RUN-DATE-O.
018640
018650 005-HOUSEKEEPING-EXIT.
018660     EXIT.
018670
018680
018690 100-LOAD-ACCOUNTS.
018700
018800     SET ACCT-IDX TO 1.
018900     PERFORM 110-LOAD-ONE-ACCOUNT THRU 110-LOAD-ONE-ACCOUNT-EXIT
019000        UNTIL ACCTIN-AT-EOF OR ACCOUNT-TABLE-FULL.
019100
019200 100-LOAD-ACCOUNTS-EXIT.
019300     EXIT.
019400
019500
019600 110-LOAD-ONE-ACCOUNT.
019700
019800     READ ACCOUNTS-IN
019900        AT END
020000           CONTINUE
020100        NOT AT END
020200           ADD 1 TO WS-ACCOUNT-READ-CTR
020300           MOVE ACC-CODE    TO WS-TBL-ACC-CODE (ACCT-IDX)
020400           MOVE ACC-NAME    TO WS-TBL-ACC-NAME (ACCT-IDX)
020500           MOVE ACC-TYPE    TO WS-TBL-ACC-TYPE (ACCT-IDX)
020600           MOVE ACC-ACTIVE  TO WS-TBL-ACC-ACTIVE (ACCT-IDX)
020620           IF WS-TBL-ACC-CODE-NUM (ACCT-IDX) IS LESS THAN
020630                             WS-PREV-ACC-CODE-NUM
020640              ADD 1 TO WS-SEQ-ERROR-CTR
020650           END-IF
020660           MOVE WS-TBL-ACC-CODE-NUM (ACCT-IDX) TO
020670                             WS-PREV-ACC-CODE-NUM
020700           PERFORM 150-COLLECT-TYPE THRU 150-COLLECT-TYPE-EXIT
020800           SET WS-ACCOUNT-COUNT TO ACCT-IDX
020900           SET ACCT-IDX UP BY 1
021000           IF ACCT-IDX IS GREATER THAN WS-MAX-ACCOUNTS
021100              MOVE "YES" TO WS-TABLE-FULL-SW.
021200
021300 110-LOAD-ONE-ACCOUNT-EXIT.
021400     EXIT.
021500
021600
021700 150-COLLECT-TYPE.
021800
021900     MOVE "NO " TO WS-TYPE-FOUND-SW.
022000     IF WS-TYPE-COUNT IS GREATER THAN ZERO
022100        SET TYPE-IDX TO 1
022200        PERFORM 155-TEST-ONE-TYPE THRU 155-TEST-ONE-TYPE-EXIT
022300           UNTIL TYPE-IDX IS GREATER THAN WS-TYPE-COUNT
022400              OR TYPE-ALREADY-LISTED
022500     END-IF.
022600     IF NOT TYPE-ALREADY-LISTED
022700        AND WS-TYPE-COUNT IS LESS THAN WS-MAX-TYPES
022800        SET TYPE-IDX TO WS-TYPE-COUNT
022900        SET TYPE-IDX UP BY 1
023000        MOVE WS-TBL-ACC-TYPE (ACCT-IDX) TO
023100                             WS-TBL-TYPE-VALUE (TYPE-IDX)
023200        SET WS-TYPE-COUNT TO TYPE-IDX
023300     END-IF.
023400
023500 150-COLLECT-TYPE-EXIT.
023600     EXIT.
023700
023800
023900 155-TEST-ONE-TYPE.
024000
024100     IF WS-TBL-TYPE-VALUE (TYPE-IDX) IS EQUAL TO
024200                          WS-TBL-ACC-TYPE (ACCT-IDX)
024300        MOVE "YES" TO WS-TYPE-FOUND-SW
024400     ELSE
024500        SET TYPE-IDX UP BY 1
024600     END-IF.
024700
024800 155-TEST-ONE-TYPE-EXIT.
024900     EXIT.
025000
025100
025200 160-PRINT-TYPE-LIST.
025300
025400     WRITE REPORT-RECORD FROM RPT-TITLE-1 AFTER ADVANCING
025500         TOP-OF-FORM.
025520     MOVE WS-SEQ-ERROR-CTR TO RPT-SEQ-ERR-O.
025540     WRITE REPORT-RECORD FROM RPT-TITLE-3 AFTER ADVANCING 1.
025600     MOVE "ACCOUNT TYPES BEFORE CORRECTION" TO RPT-TITLE-2-TEXT.
025700     WRITE REPORT-RECORD FROM RPT-TITLE-2 AFTER ADVANCING 2.
025800     IF WS-TYPE-COUNT IS GREATER THAN ZERO
025900        SET TYPE-IDX TO 1
026000        PERFORM 165-PRINT-ONE-TYPE THRU 165-PRINT-ONE-TYPE-EXIT
026100           WS-TYPE-COUNT TIMES.
026200
026300 160-PRINT-TYPE-LIST-EXIT.
026400     EXIT.
026500
026600
026700 165-PRINT-ONE-TYPE.
026800
026900     MOVE WS-TBL-TYPE-VALUE (TYPE-IDX) TO RPT-TYPE-O.
027000     WRITE REPORT-RECORD FROM RPT-TYPE-DETAIL AFTER ADVANCING 1.
027100     SET TYPE-IDX UP BY 1.
027200
027300 165-PRINT-ONE-TYPE-EXIT.
027400     EXIT.
027500
027600
027700 200-CORRECT-TYPES.
027800
027900     IF WS-ACCOUNT-COUNT IS GREATER THAN ZERO
028000        SET ACCT-IDX TO 1
028100        PERFORM 210-CORRECT-ONE-ACCOUNT THRU
028200                                    210-CORRECT-ONE-ACCOUNT-EXIT
028300           WS-ACCOUNT-COUNT TIMES.
028400
028500 200-CORRECT-TYPES-EXIT.
028600     EXIT.
028700
028800
028900 210-CORRECT-ONE-ACCOUNT.
029000
029100     IF WS-TBL-ACC-TYPE (ACCT-IDX) IS EQUAL TO WS-OLD-TYPE-SPELLING
029200        MOVE WS-NEW-TYPE-SPELLING TO WS-TBL-ACC-TYPE (ACCT-IDX)
029300        ADD 1 TO WS-CHANGE-CTR
029400     END-IF.
029500     SET ACCT-IDX UP BY 1.
029600
029700 210-CORRECT-ONE-ACCOUNT-EXIT.
029800     EXIT.
029900
030000
030100 300-FINAL-TYPE-LIST.
030200
030300     IF WS-ACCOUNT-COUNT IS GREATER THAN ZERO
030400        SET ACCT-IDX TO 1
030500        PERFORM 310-RECOLLECT-ONE-TYPE THRU
030600                                    310-RECOLLECT-ONE-TYPE-EXIT
030700           WS-ACCOUNT-COUNT TIMES.
030800     SET WS-FINAL-TYPE-COUNT TO WS-TYPE-COUNT.
030900     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER ADVANCING 2.
031000     MOVE "ACCOUNT TYPES AFTER CORRECTION" TO RPT-TITLE-2-TEXT.
031100     WRITE REPORT-RECORD FROM RPT-TITLE-2 AFTER ADVANCING 1.
031200     IF WS-FINAL-TYPE-COUNT IS GREATER THAN ZERO
031300        SET TYPE-IDX TO 1
031400        PERFORM 165-PRINT-ONE-TYPE THRU 165-PRINT-ONE-TYPE-EXIT
031500           WS-FINAL-TYPE-COUNT TIMES.
031600
031700 300-FINAL-TYPE-LIST-EXIT.
031800     EXIT.
031900
032000
032100 310-RECOLLECT-ONE-TYPE.
032200
032300     PERFORM 150-COLLECT-TYPE THRU 150-COLLECT-TYPE-EXIT.
032400     SET ACCT-IDX UP BY 1.
032500
032600 310-RECOLLECT-ONE-TYPE-EXIT.
032700     EXIT.
032800
032900
033000 320-PRINT-CHANGE-COUNT.
033100
033200     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER ADVANCING 2.
033300     MOVE "ACCOUNTS READ"               TO RPT-CTL-LABEL.
033400     MOVE WS-ACCOUNT-READ-CTR           TO RPT-CTL-VALUE.
033500     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
033600     MOVE "DISTINCT TYPES BEFORE CORRECTION" TO RPT-CTL-LABEL.
033650     MOVE WS-INITIAL-TYPE-COUNT         TO RPT-CTL-VALUE.
033700     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
033800     MOVE "DISTINCT TYPES AFTER CORRECTION" TO RPT-CTL-LABEL.
033900     MOVE WS-FINAL-TYPE-COUNT           TO RPT-CTL-VALUE.
034000     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
034100     MOVE "ACCOUNTS CORRECTED"          TO RPT-CTL-LABEL.
034200     MOVE WS-CHANGE-CTR                 TO RPT-CTL-VALUE.
034300     WRITE REPORT-RECORD FROM RPT-CONTROL-LINE AFTER ADVANCING 1.
034400
034500 320-PRINT-CHANGE-COUNT-EXIT.
034600     EXIT.
034700
034800
034900 400-REWRITE-ACCOUNTS.
035000
035100     IF WS-ACCOUNT-COUNT IS GREATER THAN ZERO
035200        SET ACCT-IDX TO 1
035300        PERFORM 410-WRITE-ONE-ACCOUNT THRU 410-WRITE-ONE-ACCOUNT-EXIT
035400           WS-ACCOUNT-COUNT TIMES.
035500
035600 400-REWRITE-ACCOUNTS-EXIT.
035700     EXIT.
035800
035900
036000 410-WRITE-ONE-ACCOUNT.
036100
036200     MOVE WS-TBL-ACC-CODE (ACCT-IDX)     TO ACC-CODE.
036300     MOVE WS-TBL-ACC-NAME (ACCT-IDX)     TO ACC-NAME.
036400     MOVE WS-TBL-ACC-TYPE (ACCT-IDX)     TO ACC-TYPE.
036500     MOVE WS-TBL-ACC-ACTIVE (ACCT-IDX)   TO ACC-ACTIVE.
036600     WRITE ACCT-OUT-RECORD FROM ACCOUNT-RECORD.
036700     ADD 1 TO WS-ACCOUNT-WRITE-CTR.
036800     SET ACCT-IDX UP BY 1.
036900
037000 410-WRITE-ONE-ACCOUNT-EXIT.
037100     EXIT.
037200
037300*    END OF PROGRAM MBGACTC
