000100******************************************************************
000200*    COPYBOOK:  MBGACCR                                          *
000300*    CHART OF ACCOUNTS MASTER RECORD - DAPUR BOOKKEEPING SYSTEM  *
000400*    ONE RECORD PER ACCOUNT.  FILE SORTED ASCENDING ACC-CODE.    *
000500*    FIXED 71-BYTE LINE-SEQUENTIAL RECORD.                       *
000600******************************************************************
000700*    88-92  RPR  INITIAL LAYOUT FOR THE POSTING ENGINE CUTOVER  *
000800*    02-99  RPR  Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE *
000900*    06-11  SDM  ADDED ACC-ACTIVE SWITCH PER TKT BDM-0411       *
001000******************************************************************
001100 01  ACCOUNT-RECORD.
001200     05  ACC-CODE                     PIC X(10).
001300     05  ACC-NAME                     PIC X(40).
001400     05  ACC-TYPE                     PIC X(20).
001500     05  ACC-ACTIVE                   PIC X(01).
001600         88  ACC-IS-ACTIVE                    VALUE "Y".
001700         88  ACC-IS-INACTIVE                  VALUE "N".
001800******************************************************************
001900*    END OF COPYBOOK MBGACCR - 71 BYTES                          *
002000******************************************************************
